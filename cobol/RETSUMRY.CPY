000100*================================================================*
000200* DESCRICAO..: BOOK DE RESUMO DOS RESULTADOS DA PROJECAO
000300* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000400* DATA.......: 14/03/2011
000500* TAMANHO....: 00080
000600*----------------------------------------------------------------*
000700* RETSUMRY-RETIREMENT-AGE     = IDADE DE APOSENTADORIA DETERMINADA
000800* RETSUMRY-YEARS-TO-RETIRE    = ANOS ATE A APOSENTADORIA
000900* RETSUMRY-INIT-WDRL-RATE     = ECO DA TAXA DE SAQUE INICIAL
001000* RETSUMRY-AVG-WDRL-RATE      = TAXA MEDIA DE SAQUE (REGRA P9)
001100* RETSUMRY-FINAL-NET-WORTH    = PATRIMONIO NA IDADE FINAL
001200* RETSUMRY-MC-SUCCESS-RATE    = % DE SUCESSO NO MONTE CARLO
001300* RETSUMRY-MC-MEDIAN-NW       = PATRIMONIO MEDIANO AO FALECIMENTO
001400* RETSUMRY-MC-P10-NW          = PATRIMONIO NO PERCENTIL 10
001500* RETSUMRY-INFLATION-FACTOR   = FATOR DE INFLACAO ACUMULADA
001600*================================================================*
001700 01  RETSUMRY-REGISTRO.
001800  05  RETSUMRY-RETIREMENT-AGE        PIC 9(03).
001900  05  RETSUMRY-YEARS-TO-RETIRE        PIC 9(03).
002000  05  RETSUMRY-INIT-WDRL-RATE          PIC 9(02)V99.
002100  05  RETSUMRY-AVG-WDRL-RATE            PIC 9(03)V99.
002200  05  RETSUMRY-FINAL-NET-WORTH           PIC S9(11)V99.
002300  05  RETSUMRY-MC-SUCCESS-RATE            PIC 9(03)V99.
002400  05  RETSUMRY-MC-MEDIAN-NW                PIC S9(11)V99.
002500  05  RETSUMRY-MC-P10-NW                    PIC S9(11)V99.
002600  05  RETSUMRY-INFLATION-FACTOR              PIC 9(03)V9999.
002700  05  FILLER                                  PIC X(14).
