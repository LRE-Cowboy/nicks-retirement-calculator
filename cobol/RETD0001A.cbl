000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 16/03/2011
000400* DESCRICAO..: OBTEM DATA E HORA DO SISTEMA PARA O CABECALHO DO
000500*              RELATORIO DE APOSENTADORIA
000600* NOME.......: RETD0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETD0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 16/03/2011.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 16/03/2011 MAZ CHAMADO 0520 - VERSAO INICIAL: DATA, DIA DA
001900*            SEMANA E HORA DO SISTEMA PARA O CABECALHO DO
002000*            RELATORIO.
002100* 08/12/1998 RPA CHAMADO 0305 - REVISAO PARA VIRADA DO SECULO:
002200*            CONFIRMADO QUE ACCEPT ... FROM DATE YYYYMMDD JA
002300*            DEVOLVE O ANO COM 4 DIGITOS; NENHUMA ALTERACAO
002400*            NECESSARIA NESTE PROGRAMA.
002500* 30/07/2015 JCS CHAMADO 0641 - PEQUENA LIMPEZA DE COMENTARIOS,
002600*            SEM MUDANCA DE LOGICA.
002700* 10/08/2026 OAR CHAMADO 0787 - AUDITORIA DE CONTROLES INTERNOS:
002800*            REMOVIDO O PARAGRAFO SPECIAL-NAMES (TOP-OF-FORM,
002900*            CLASS, UPSI-0), SEM USO NA PROCEDURE DIVISION;
003000*            PROGRAMA PASSA A OMITIR CONFIGURATION SECTION, COMO
003100*            JA FAZ PROGDATA.
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600
003700 01  WRK-DIAS-ANO-YYYYDDD.
003800     05  WRK-DIAS-ANO-AAAA        PIC 9(04) VALUE ZEROS.
003900     05  WRK-DIAS-ANO-DDD         PIC 9(03) VALUE ZEROS.
004000
004100 01  WRK-TIME-SISTEMA.
004200     05  WRK-TIME-HORA            PIC 9(02) VALUE ZEROS.
004300     05  WRK-TIME-MINUTO          PIC 9(02) VALUE ZEROS.
004400     05  WRK-TIME-SEGUNDO         PIC 9(02) VALUE ZEROS.
004500     05  WRK-TIME-CENTESIMO       PIC 9(02) VALUE ZEROS.
004600
004700 01  WRK-ANO-EDITADO              PIC 9(04) VALUE ZEROS.
004800 01  WRK-ANO-ALPHA REDEFINES WRK-ANO-EDITADO
004900                                  PIC X(04).
005000
005100 01  WRK-DIA-SEMANA-NUM           PIC 9(02) VALUE ZEROS.
005200 01  WRK-DIA-SEMANA-ALPHA REDEFINES WRK-DIA-SEMANA-NUM
005300                                  PIC XX.
005400
005500 01  WRK-HORA-EDITADA             PIC 99 VALUE ZEROS.
005600 01  WRK-HORA-NUMERICA REDEFINES WRK-HORA-EDITADA
005700                                  PIC 9(02).
005800
005900 LINKAGE SECTION.
006000 COPY RETDATE.
006100
006200*================================================================*
006300 PROCEDURE DIVISION USING RETDATE-REGISTRO.
006400*================================================================*
006500
006600*----------------------------------------------------------------*
006700*    PROCESSAMENTO PRINCIPAL
006800*----------------------------------------------------------------*
006900 0000-PROCESSAR SECTION.
007000*----------------------------------------------------------------*
007100     PERFORM 0001-OBTER-DATA
007200     PERFORM 0002-OBTER-TIME
007300     PERFORM 9999-FINALIZAR
007400     .
007500*----------------------------------------------------------------*
007600 0000-END.                      EXIT.
007700*----------------------------------------------------------------*
007800
007900*----------------------------------------------------------------*
008000*    DATA E DIA DA SEMANA DO SISTEMA
008100*----------------------------------------------------------------*
008200 0001-OBTER-DATA SECTION.
008300*----------------------------------------------------------------*
008400     ACCEPT RETDATE-DATA          FROM DATE YYYYMMDD
008500     ACCEPT RETDATE-DIA-SEMANA    FROM DAY-OF-WEEK
008600     ACCEPT WRK-DIAS-ANO-YYYYDDD  FROM DAY YYYYDDD
008700     .
008800*----------------------------------------------------------------*
008900 0001-END.                      EXIT.
009000*----------------------------------------------------------------*
009100
009200*----------------------------------------------------------------*
009300*    HORA DO SISTEMA
009400*----------------------------------------------------------------*
009500 0002-OBTER-TIME SECTION.
009600*----------------------------------------------------------------*
009700     ACCEPT WRK-TIME-SISTEMA      FROM TIME
009800
009900     MOVE WRK-TIME-HORA           TO RETDATE-HORA
010000     MOVE WRK-TIME-MINUTO         TO RETDATE-MINUTO
010100     MOVE WRK-TIME-SEGUNDO        TO RETDATE-SEGUNDO
010200     .
010300*----------------------------------------------------------------*
010400 0002-END.                      EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    DEVOLVE O CONTROLE AO CHAMADOR
010900*----------------------------------------------------------------*
011000 9999-FINALIZAR SECTION.
011100*----------------------------------------------------------------*
011200     GOBACK
011300     .
011400*----------------------------------------------------------------*
011500 9999-END.                      EXIT.
011600*----------------------------------------------------------------*
