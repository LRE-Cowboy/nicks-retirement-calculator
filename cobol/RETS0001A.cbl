000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 21/04/2011
000400* DESCRICAO..: VARREDURA DE SENSIBILIDADE DA TAXA DE POUPANCA -
000500*              11 PASSADAS DE -5 A +5 PONTOS (REGRA S1)
000600* NOME.......: RETS0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETS0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 21/04/2011.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 21/04/2011 MAZ CHAMADO 0534 - VERSAO INICIAL: VARREDURA DE
001900*            -5 A +5 PONTOS NA TAXA DE POUPANCA PADRAO.
002000* 08/12/1998 RPA CHAMADO 0304 - REVISAO PARA VIRADA DO SECULO:
002100*            NENHUM CAMPO DESTE PROGRAMA DEPENDE DO SECULO DA
002200*            DATA; SEM ALTERACAO DE LOGICA.
002300* 13/08/2013 JCS CHAMADO 0577 - PASSA A AJUSTAR TAMBEM CADA FAIXA
002400*            DA TABELA DE POUPANCA VARIAVEL, NAO SO A TAXA PADRAO.
002500* 19/06/2016 LMS CHAMADO 0651 - GARANTE QUE O LIMITE (CLAMP) DE
002600*            0 A 100% SEJA APLICADO APOS A SOMA DO DELTA, EM
002700*            TODAS AS FAIXAS.
002800* 02/10/2019 RPA CHAMADO 0699 - PEQUENA LIMPEZA DE COMENTARIOS,
002900*            SEM MUDANCA DE LOGICA.
003000* 10/08/2026 OAR CHAMADO 0783 - AUDITORIA DE CONTROLES INTERNOS:
003100*            WRK-DELTA-ATUAL E WRK-SUCESSO-IGNORADO PROMOVIDOS A
003200*            NIVEL 77, NO PADRAO JA USADO EM REL0002A.
003300* 10/08/2026 OAR CHAMADO 0793 - AUDITORIA DE CONTROLES INTERNOS:
003400*            REMOVIDO O PARAGRAFO SPECIAL-NAMES (TOP-OF-FORM,
003500*            CLASS, UPSI-0), SEM USO NA PROCEDURE DIVISION.
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 77  WRK-DELTA-ATUAL               PIC S9(02) VALUE ZEROS.
004200 77  WRK-SUCESSO-IGNORADO          PIC X(01) VALUE 'N'.
004300 01  WRK-CONTROLE-AREA.
004400     05  WRK-IDX-TABELA            PIC 9(02) COMP VALUE ZEROS.
004500     05  WRK-IDX-VSR               PIC 9(02) COMP VALUE ZEROS.
004600     05  WRK-TAXA-CLAMP            PIC S9(05)V99 VALUE ZEROS.
004700     05  FILLER                   PIC X(08).
004800
004900 01  WRK-RATE-EDITADA               PIC ZZ9.99 VALUE ZEROS.
005000 01  WRK-RATE-NUMERICA REDEFINES WRK-RATE-EDITADA
005100                                  PIC 9(03)V99.
005200
005300 01  WRK-NW-EDITADO                 PIC -ZZZZZZZZZZ9.99
005400                                    VALUE ZEROS.
005500 01  WRK-NW-NUMERICO REDEFINES WRK-NW-EDITADO
005600                                  PIC S9(11)V99.
005700
005800 01  WRK-IDADE-EDITADA              PIC ZZ9 VALUE ZEROS.
005900 01  WRK-IDADE-NUMERICA REDEFINES WRK-IDADE-EDITADA
006000                                  PIC 9(03).
006100
006200 01  WRK-OVERRIDE.
006300     05  WRK-OVR-ATIVO             PIC X(01) VALUE 'N'.
006400         88  WRK-OVR-PERTURBADO    VALUE 'S'.
006500     05  WRK-OVR-SAVINGS-GROWTH    PIC S9(02)V99 VALUE ZEROS.
006600     05  WRK-OVR-RETIREMENT-GROWTH PIC S9(02)V99 VALUE ZEROS.
006700     05  WRK-OVR-INFLATION         PIC 9(02)V99 VALUE ZEROS.
006800     05  FILLER                   PIC X(05).
006900
007000 COPY RETPARAM REPLACING ==RETPARAM== BY ==WRK-SCR-PARAM==.
007100
007200 COPY RETSUMRY REPLACING ==RETSUMRY== BY ==WRK-SCR-SUMRY==.
007300
007400 COPY RETSERIE REPLACING ==RETSERIE== BY ==WRK-SCR-SERIE==.
007500
007600 LINKAGE SECTION.
007700 COPY RETPARAM.
007800 COPY RETSENT.
007900
008000*================================================================*
008100 PROCEDURE DIVISION USING RETPARAM-REGISTRO
008200                           RETSENT-TABELA.
008300*================================================================*
008400
008500*----------------------------------------------------------------*
008600*    PROCESSAMENTO PRINCIPAL - 11 PASSADAS DE -5 A +5
008700*----------------------------------------------------------------*
008800 0000-PROCESSAR SECTION.
008900*----------------------------------------------------------------*
009000     PERFORM 0001-INICIAR
009100     PERFORM 0002-RODAR-PASSADA
009200        VARYING WRK-DELTA-ATUAL FROM -5 BY 1
009300        UNTIL WRK-DELTA-ATUAL GREATER 5
009400     PERFORM 9999-FINALIZAR
009500     .
009600*----------------------------------------------------------------*
009700 0000-END.                      EXIT.
009800*----------------------------------------------------------------*
009900
010000 0001-INICIAR SECTION.
010100*----------------------------------------------------------------*
010200     MOVE 'N'                   TO WRK-OVR-ATIVO
010300     MOVE ZEROS                 TO WRK-OVR-SAVINGS-GROWTH
010400     MOVE ZEROS                 TO WRK-OVR-RETIREMENT-GROWTH
010500     MOVE ZEROS                 TO WRK-OVR-INFLATION
010600     .
010700*----------------------------------------------------------------*
010800 0001-END.                      EXIT.
010900*----------------------------------------------------------------*
011000
011100*----------------------------------------------------------------*
011200*    S1 - DELTA ATUAL APLICADO A TAXA PADRAO E A CADA FAIXA DA
011300*    TABELA DE POUPANCA VARIAVEL, SEMPRE LIMITADO (CLAMP) A
011400*    0-100%; O RESTO DOS PARAMETROS PERMANECE COMO INFORMADO.
011500*----------------------------------------------------------------*
011600 0002-RODAR-PASSADA SECTION.
011700*----------------------------------------------------------------*
011800     MOVE RETPARAM-REGISTRO      TO WRK-SCR-PARAM-REGISTRO
011900
012000     COMPUTE WRK-TAXA-CLAMP =
012100        RETPARAM-SAVING-RATE + WRK-DELTA-ATUAL
012200     PERFORM 0003-CLAMPAR-TAXA
012300     MOVE WRK-TAXA-CLAMP         TO WRK-SCR-PARAM-SAVING-RATE
012400
012500     IF RETPARAM-VAR-RATE-COUNT GREATER ZEROS
012600        PERFORM 0004-AJUSTAR-VAR-RATE
012700           VARYING WRK-IDX-VSR FROM 1 BY 1
012800           UNTIL WRK-IDX-VSR GREATER RETPARAM-VAR-RATE-COUNT
012900     END-IF
013000
013100     CALL 'RETP0001A' USING WRK-SCR-PARAM-REGISTRO
013200                            WRK-SCR-SERIE-TABELA
013300                            WRK-SCR-SUMRY-REGISTRO
013400                            WRK-OVERRIDE
013500                            WRK-SUCESSO-IGNORADO
013600
013700     COMPUTE WRK-IDX-TABELA = WRK-DELTA-ATUAL + 6
013800     MOVE WRK-DELTA-ATUAL
013900                              TO RETSENT-DELTA (WRK-IDX-TABELA)
014000     MOVE WRK-SCR-PARAM-SAVING-RATE TO RETSENT-SAVING-RATE
014100                                        (WRK-IDX-TABELA)
014200     MOVE WRK-SCR-SUMRY-RETIREMENT-AGE
014300                              TO RETSENT-RETIREMENT-AGE
014400                                 (WRK-IDX-TABELA)
014500     MOVE WRK-SCR-SUMRY-FINAL-NET-WORTH
014600                              TO RETSENT-FINAL-NW (WRK-IDX-TABELA)
014700     .
014800*----------------------------------------------------------------*
014900 0002-END.                      EXIT.
015000*----------------------------------------------------------------*
015100
015200 0003-CLAMPAR-TAXA SECTION.
015300*----------------------------------------------------------------*
015400     IF WRK-TAXA-CLAMP LESS ZEROS
015500        MOVE ZEROS                TO WRK-TAXA-CLAMP
015600     END-IF
015700     IF WRK-TAXA-CLAMP GREATER 100.00
015800        MOVE 100.00               TO WRK-TAXA-CLAMP
015900     END-IF
016000     .
016100*----------------------------------------------------------------*
016200 0003-END.                      EXIT.
016300*----------------------------------------------------------------*
016400
016500 0004-AJUSTAR-VAR-RATE SECTION.
016600*----------------------------------------------------------------*
016700     COMPUTE WRK-TAXA-CLAMP =
016800        RETPARAM-VSR-RATE (WRK-IDX-VSR) + WRK-DELTA-ATUAL
016900     PERFORM 0003-CLAMPAR-TAXA
017000     MOVE WRK-TAXA-CLAMP TO WRK-SCR-PARAM-VSR-RATE (WRK-IDX-VSR)
017100     .
017200*----------------------------------------------------------------*
017300 0004-END.                      EXIT.
017400*----------------------------------------------------------------*
017500
017600*----------------------------------------------------------------*
017700*    DEVOLVE O CONTROLE AO CHAMADOR
017800*----------------------------------------------------------------*
017900 9999-FINALIZAR SECTION.
018000*----------------------------------------------------------------*
018100     GOBACK
018200     .
018300*----------------------------------------------------------------*
018400 9999-END.                      EXIT.
018500*----------------------------------------------------------------*
