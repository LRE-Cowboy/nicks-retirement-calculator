000100*================================================================*
000200* DESCRICAO..: BOOK DE SERIE ANO-A-ANO DA PROJECAO
000300* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000400* DATA.......: 14/03/2011
000500* TAMANHO....: OCCURS 103 (IDADE INICIAL 18 ATE IDADE FINAL 120)
000600*----------------------------------------------------------------*
000700* RETSERIE-QTDE-ANOS   = QUANTIDADE DE LINHAS OCUPADAS NA SERIE
000800* RETSERIE-IDADE       = IDADE DO ANO CORRENTE DA SERIE
000900* RETSERIE-SALARIO     = SALARIO NOMINAL (ZERO APOS APOSENTAR)
001000* RETSERIE-RENDA       = RENDA DO ANO (SALARIO OU SAQUE BRUTO)
001100* RETSERIE-DESPESA     = DESPESA DO ANO
001200* RETSERIE-PATRIMONIO  = PATRIMONIO AO FINAL DO ANO (PODE NEGAT.)
001300* RETSERIE-DEFLATOR    = DIVISOR ACUMULADO PARA VALORES REAIS
001400* RETSERIE-RENDA-REAL  = RENDA DEFLACIONADA A $ DE HOJE
001500* RETSERIE-DESPESA-REAL= DESPESA DEFLACIONADA A $ DE HOJE
001600*================================================================*
001700 01  RETSERIE-TABELA.
001800  05  RETSERIE-QTDE-ANOS            PIC 9(03) COMP.
001900  05  RETSERIE-LINHA OCCURS 103 TIMES
002000                     INDEXED BY RETSERIE-IDX.
002100   10 RETSERIE-IDADE                 PIC 9(03).
002200   10 RETSERIE-SALARIO               PIC 9(09)V99.
002300   10 RETSERIE-RENDA                  PIC S9(09)V99.
002400   10 RETSERIE-DESPESA                PIC S9(09)V99.
002500   10 RETSERIE-PATRIMONIO             PIC S9(11)V99.
002600   10 RETSERIE-DEFLATOR                PIC 9(03)V9999.
002700   10 RETSERIE-RENDA-REAL              PIC S9(09)V99.
002800   10 RETSERIE-DESPESA-REAL            PIC S9(09)V99.
002900  05  FILLER                           PIC X(04).
