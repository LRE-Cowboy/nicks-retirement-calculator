000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 24/03/2011
000400* DESCRICAO..: PROGRAMA PRINCIPAL DO LOTE DE PROJECAO DE
000500*              APOSENTADORIA - LE O BOOK DE PARAMETROS, ACIONA
000600*              VALIDADOR, MOTOR DE PROJECAO, MONTE CARLO E
000700*              SENSIBILIDADE, GRAVA O DETALHE E EMITE O RELATORIO
000800* NOME.......: RETR0001A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  RETR0001A.
001200 AUTHOR.      M. AZEVEDO.
001300 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001400 DATE-WRITTEN. 24/03/2011.
001500 DATE-COMPILED.
001600 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001700*================================================================*
001800*  HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* 24/03/2011 MAZ CHAMADO 0540 - VERSAO INICIAL: LACO DE LEITURA
002100*            DO BOOK DE PARAMETROS E CHAMADA EM CADEIA DOS
002200*            SUBPROGRAMAS DA PROJECAO.
002300* 08/12/1998 RPA CHAMADO 0307 - REVISAO PARA VIRADA DO SECULO:
002400*            CONFIRMADO QUE O CAMPO DE IDADE FINAL/INICIAL NAO
002500*            DEPENDE DO SECULO DA DATA; SEM ALTERACAO DE LOGICA.
002600* 14/05/2014 JCS CHAMADO 0598 - PASSA A GRAVAR O ARQUIVO DE
002700*            DETALHE DA PROJECAO (RETPROJD) LINHA A LINHA APOS
002800*            CADA REGISTRO DE PARAMETROS PROCESSADO.
002900* 09/02/2017 LMS CHAMADO 0659 - PASSA A CALCULAR AS METRICAS
003000*            DERIVADAS (ANOS ATE A APOSENTADORIA E FATOR DE
003100*            INFLACAO ACUMULADA) NESTE PROGRAMA, EM VEZ DE NO
003200*            MOTOR DE PROJECAO.
003300* 21/01/2021 RPA CHAMADO 0723 - PASSA A ACIONAR O RELATORIO EM
003400*            TRES MODOS (ABRIR/ESCREVER/FECHAR) PARA PERMITIR
003500*            VARIOS REGISTROS DE PARAMETROS NO MESMO LOTE.
003600* 30/09/2022 JCS CHAMADO 0751 - REGISTROS COM ERRO DE VALIDACAO
003700*            PASSAM A SER APENAS LISTADOS NO CONSOLE, SEM
003800*            INTERROMPER O PROCESSAMENTO DO RESTANTE DO LOTE.
003900* 10/08/2026 OAR CHAMADO 0786 - AUDITORIA DE CONTROLES INTERNOS:
004000*            REMOVIDO O PARAGRAFO SPECIAL-NAMES (TOP-OF-FORM,
004100*            CLASS, UPSI-0) QUE NAO ERA REFERENCIADO EM NENHUM
004200*            PONTO DA PROCEDURE DIVISION; PROGRAMA PASSA A OMITIR
004300*            CONFIGURATION SECTION, COMO JA FAZEM CAD0001A E
004400*            GRAV001A.
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARM-FILE            ASSIGN TO "RETPARAM.dat"
005000     ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PROJ-FILE            ASSIGN TO "RETPROJD.dat"
005300     ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PARM-FILE.
005800 01  FD-PARM-REGISTRO             PIC X(350).
005900
006000 FD  PROJ-FILE.
006100 01  FD-PROJ-REGISTRO             PIC X(080).
006200
006300 WORKING-STORAGE SECTION.
006400
006500 01  WRK-CONTROLE-AREA.
006600     05  WRK-FIM-ARQUIVO           PIC X(01) VALUE 'N'.
006700         88  WRK-HOUVE-FIM-ARQUIVO  VALUE 'S'.
006800     05  WRK-QTDE-REG-LIDOS        PIC 9(05) COMP VALUE ZEROS.
006900     05  WRK-QTDE-REG-VALIDOS      PIC 9(05) COMP VALUE ZEROS.
007000     05  WRK-QTDE-REG-REJEITADOS   PIC 9(05) COMP VALUE ZEROS.
007100     05  FILLER                   PIC X(05).
007200
007300 01  WRK-MODO-RELATORIO            PIC X(01) VALUE SPACES.
007400
007500 01  WRK-VALIDACAO-RESULTADO.
007600     05  WRK-PARAMETROS-VALIDOS   PIC X(01) VALUE 'S'.
007700         88  WRK-PARAMS-OK        VALUE 'S'.
007800         88  WRK-PARAMS-COM-ERRO  VALUE 'N'.
007900     05  WRK-MENSAGEM-ERRO        PIC X(60) VALUE SPACES.
008000     05  FILLER                  PIC X(05).
008100
008200 01  WRK-OVERRIDE.
008300     05  WRK-OVR-ATIVO             PIC X(01) VALUE 'N'.
008400         88  WRK-OVR-PERTURBADO    VALUE 'S'.
008500     05  WRK-OVR-SAVINGS-GROWTH    PIC S9(02)V99 VALUE ZEROS.
008600     05  WRK-OVR-RETIREMENT-GROWTH PIC S9(02)V99 VALUE ZEROS.
008700     05  WRK-OVR-INFLATION         PIC 9(02)V99 VALUE ZEROS.
008800     05  FILLER                   PIC X(05).
008900
009000 01  WRK-SUCESSO-ENGINE            PIC X(01) VALUE SPACES.
009100
009200 01  WRK-METRICAS-AREA.
009300     05  WRK-QTDE-ANOS-INFLACAO    PIC 9(03) COMP VALUE ZEROS.
009400     05  WRK-IDX-INFLACAO          PIC 9(03) COMP VALUE ZEROS.
009500     05  WRK-FATOR-INFLACAO        PIC 9(03)V9999 COMP
009600                                   VALUE 1.
009700     05  FILLER                   PIC X(05).
009800
009900 01  WRK-ANO-NUMERICO              PIC 9(03) VALUE ZEROS.
010000 01  WRK-ANO-ALPHA REDEFINES WRK-ANO-NUMERICO
010100                                  PIC X(03).
010200
010300 01  WRK-REG-NUMERICO              PIC 9(05) VALUE ZEROS.
010400 01  WRK-REG-ALPHA REDEFINES WRK-REG-NUMERICO
010500                                  PIC X(05).
010600
010700 01  WRK-FATOR-NUMERICO            PIC 9(03)V9999 VALUE ZEROS.
010800 01  WRK-FATOR-ALPHA REDEFINES WRK-FATOR-NUMERICO
010900                                  PIC X(07).
011000
011100 COPY RETPARAM.
011200
011300 COPY RETSERIE.
011400
011500 COPY RETSUMRY.
011600
011700 COPY RETSENT.
011800
011900 COPY RETDATE.
012000
012100 COPY RETPROJD.
012200
012300*================================================================*
012400 PROCEDURE DIVISION.
012500*================================================================*
012600
012700*----------------------------------------------------------------*
012800*    PROCESSAMENTO PRINCIPAL DO LOTE
012900*----------------------------------------------------------------*
013000 0000-PROCESSAR SECTION.
013100*----------------------------------------------------------------*
013200     PERFORM 0001-INICIAR
013300     PERFORM 0003-PROCESSAR-REGISTRO
013400        UNTIL WRK-HOUVE-FIM-ARQUIVO
013500     PERFORM 9999-FINALIZAR
013600     .
013700*----------------------------------------------------------------*
013800 0000-END.                      EXIT.
013900*----------------------------------------------------------------*
014000
014100*----------------------------------------------------------------*
014200*    ABERTURA DOS ARQUIVOS, CARIMBO DE DATA/HORA E 1A. LEITURA
014300*----------------------------------------------------------------*
014400 0001-INICIAR SECTION.
014500*----------------------------------------------------------------*
014600     OPEN INPUT  PARM-FILE
014700     OPEN OUTPUT PROJ-FILE
014800
014900     CALL 'RETD0001A' USING RETDATE-REGISTRO
015000
015100     MOVE 'A'                   TO WRK-MODO-RELATORIO
015200     CALL 'RETX0001A' USING WRK-MODO-RELATORIO
015300                             RETPARAM-REGISTRO
015400                             RETSERIE-TABELA
015500                             RETSUMRY-REGISTRO
015600                             RETSENT-TABELA
015700                             RETDATE-REGISTRO
015800
015900     PERFORM 0002-LER-PARM-FILE
016000     .
016100*----------------------------------------------------------------*
016200 0001-END.                      EXIT.
016300*----------------------------------------------------------------*
016400
016500*----------------------------------------------------------------*
016600*    LEITURA DE UM REGISTRO DO BOOK DE PARAMETROS
016700*----------------------------------------------------------------*
016800 0002-LER-PARM-FILE SECTION.
016900*----------------------------------------------------------------*
017000     READ PARM-FILE INTO RETPARAM-REGISTRO
017100        AT END MOVE 'S'         TO WRK-FIM-ARQUIVO
017200        NOT AT END ADD 1        TO WRK-QTDE-REG-LIDOS
017300     END-READ
017400     .
017500*----------------------------------------------------------------*
017600 0002-END.                      EXIT.
017700*----------------------------------------------------------------*
017800
017900*----------------------------------------------------------------*
018000*    VALIDA, PROJETA, GRAVA O DETALHE E PASSA PARA O PROXIMO
018100*----------------------------------------------------------------*
018200 0003-PROCESSAR-REGISTRO SECTION.
018300*----------------------------------------------------------------*
018400     PERFORM 0004-VALIDAR-PARAMETROS
018500
018600     IF WRK-PARAMS-OK
018700        ADD 1                   TO WRK-QTDE-REG-VALIDOS
018800        PERFORM 0005-EXECUTAR-PROJECAO
018900        PERFORM 0006-COMPUTAR-METRICAS
019000        PERFORM 0008-GRAVAR-DETALHE-PROJECAO
019100        PERFORM 0010-EMITIR-RELATORIO
019200     ELSE
019300        ADD 1                   TO WRK-QTDE-REG-REJEITADOS
019400        DISPLAY 'REGISTRO REJEITADO - ' WRK-MENSAGEM-ERRO
019500     END-IF
019600
019700     PERFORM 0002-LER-PARM-FILE
019800     .
019900*----------------------------------------------------------------*
020000 0003-END.                      EXIT.
020100*----------------------------------------------------------------*
020200
020300*----------------------------------------------------------------*
020400*    CHAMA O VALIDADOR DE ENTRADA (NORMA DE VALIDACAO)
020500*----------------------------------------------------------------*
020600 0004-VALIDAR-PARAMETROS SECTION.
020700*----------------------------------------------------------------*
020800     MOVE 'S'                   TO WRK-PARAMETROS-VALIDOS
020900     MOVE SPACES                TO WRK-MENSAGEM-ERRO
021000
021100     CALL 'RETV0001A' USING RETPARAM-REGISTRO
021200                             WRK-VALIDACAO-RESULTADO
021300     .
021400*----------------------------------------------------------------*
021500 0004-END.                      EXIT.
021600*----------------------------------------------------------------*
021700
021800*----------------------------------------------------------------*
021900*    MOTOR DE PROJECAO, MONTE CARLO E SENSIBILIDADE DA POUPANCA
022000*----------------------------------------------------------------*
022100 0005-EXECUTAR-PROJECAO SECTION.
022200*----------------------------------------------------------------*
022300     MOVE 'N'                   TO WRK-OVR-ATIVO
022400     MOVE ZEROS                 TO WRK-OVR-SAVINGS-GROWTH
022500     MOVE ZEROS                 TO WRK-OVR-RETIREMENT-GROWTH
022600     MOVE ZEROS                 TO WRK-OVR-INFLATION
022700
022800     CALL 'RETP0001A' USING RETPARAM-REGISTRO
022900                             RETSERIE-TABELA
023000                             RETSUMRY-REGISTRO
023100                             WRK-OVERRIDE
023200                             WRK-SUCESSO-ENGINE
023300
023400     CALL 'RETM0001A' USING RETPARAM-REGISTRO
023500                             RETSUMRY-REGISTRO
023600
023700     CALL 'RETS0001A' USING RETPARAM-REGISTRO
023800                             RETSENT-TABELA
023900     .
024000*----------------------------------------------------------------*
024100 0005-END.                      EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500*    METRICAS DERIVADAS: ANOS ATE A APOSENTADORIA E FATOR DE
024600*    INFLACAO ACUMULADA ENTRE A IDADE ATUAL E A IDADE FINAL
024700*----------------------------------------------------------------*
024800 0006-COMPUTAR-METRICAS SECTION.
024900*----------------------------------------------------------------*
025000     COMPUTE RETSUMRY-YEARS-TO-RETIRE =
025100        RETSUMRY-RETIREMENT-AGE - RETPARAM-STARTING-AGE
025200
025300     COMPUTE WRK-QTDE-ANOS-INFLACAO =
025400        RETPARAM-FINAL-AGE - RETPARAM-STARTING-AGE
025500
025600     MOVE 1                     TO WRK-FATOR-INFLACAO
025700
025800     PERFORM 0007-ACUMULAR-FATOR-INFLACAO
025900        VARYING WRK-IDX-INFLACAO FROM 1 BY 1
026000        UNTIL WRK-IDX-INFLACAO GREATER WRK-QTDE-ANOS-INFLACAO
026100
026200     MOVE WRK-FATOR-INFLACAO    TO RETSUMRY-INFLATION-FACTOR
026300     .
026400*----------------------------------------------------------------*
026500 0006-END.                      EXIT.
026600*----------------------------------------------------------------*
026700
026800*----------------------------------------------------------------*
026900*    UM ANO DE CAPITALIZACAO DO FATOR DE INFLACAO (REGRA R1)
027000*----------------------------------------------------------------*
027100 0007-ACUMULAR-FATOR-INFLACAO SECTION.
027200*----------------------------------------------------------------*
027300     COMPUTE WRK-FATOR-INFLACAO ROUNDED =
027400        WRK-FATOR-INFLACAO * (1 + (RETPARAM-INFLATION / 100))
027500     .
027600*----------------------------------------------------------------*
027700 0007-END.                      EXIT.
027800*----------------------------------------------------------------*
027900
028000*----------------------------------------------------------------*
028100*    GRAVA O DETALHE ANO-A-ANO DA SERIE NO ARQUIVO DE PROJECAO
028200*----------------------------------------------------------------*
028300 0008-GRAVAR-DETALHE-PROJECAO SECTION.
028400*----------------------------------------------------------------*
028500     PERFORM 0009-GRAVAR-LINHA-DETALHE
028600        VARYING RETSERIE-IDX FROM 1 BY 1
028700        UNTIL RETSERIE-IDX GREATER RETSERIE-QTDE-ANOS
028800     .
028900*----------------------------------------------------------------*
029000 0008-END.                      EXIT.
029100*----------------------------------------------------------------*
029200
029300*----------------------------------------------------------------*
029400*    MONTA E GRAVA UMA LINHA DO ARQUIVO DE DETALHE
029500*----------------------------------------------------------------*
029600 0009-GRAVAR-LINHA-DETALHE SECTION.
029700*----------------------------------------------------------------*
029800     MOVE RETSERIE-IDADE (RETSERIE-IDX)
029900                              TO RETPROJD-AGE
030000     MOVE RETSERIE-SALARIO (RETSERIE-IDX)
030100                              TO RETPROJD-SALARY
030200     MOVE RETSERIE-RENDA (RETSERIE-IDX)
030300                              TO RETPROJD-INCOME
030400     MOVE RETSERIE-DESPESA (RETSERIE-IDX)
030500                              TO RETPROJD-EXPENSES
030600     MOVE RETSERIE-PATRIMONIO (RETSERIE-IDX)
030700                              TO RETPROJD-NET-WORTH
030800     MOVE RETSERIE-RENDA-REAL (RETSERIE-IDX)
030900                              TO RETPROJD-INCOME-REAL
031000     MOVE RETSERIE-DESPESA-REAL (RETSERIE-IDX)
031100                              TO RETPROJD-EXPENSE-REAL
031200
031300     WRITE FD-PROJ-REGISTRO  FROM RETPROJD-REGISTRO
031400     .
031500*----------------------------------------------------------------*
031600 0009-END.                      EXIT.
031700*----------------------------------------------------------------*
031800
031900*----------------------------------------------------------------*
032000*    ACIONA A SECAO DE RELATORIO DESTE REGISTRO DE PARAMETROS
032100*----------------------------------------------------------------*
032200 0010-EMITIR-RELATORIO SECTION.
032300*----------------------------------------------------------------*
032400     MOVE 'E'                   TO WRK-MODO-RELATORIO
032500     CALL 'RETX0001A' USING WRK-MODO-RELATORIO
032600                             RETPARAM-REGISTRO
032700                             RETSERIE-TABELA
032800                             RETSUMRY-REGISTRO
032900                             RETSENT-TABELA
033000                             RETDATE-REGISTRO
033100     .
033200*----------------------------------------------------------------*
033300 0010-END.                      EXIT.
033400*----------------------------------------------------------------*
033500
033600*----------------------------------------------------------------*
033700*    FECHA O RELATORIO E OS ARQUIVOS, EXIBE O RESUMO DO LOTE
033800*----------------------------------------------------------------*
033900 9999-FINALIZAR SECTION.
034000*----------------------------------------------------------------*
034100     MOVE 'F'                   TO WRK-MODO-RELATORIO
034200     CALL 'RETX0001A' USING WRK-MODO-RELATORIO
034300                             RETPARAM-REGISTRO
034400                             RETSERIE-TABELA
034500                             RETSUMRY-REGISTRO
034600                             RETSENT-TABELA
034700                             RETDATE-REGISTRO
034800
034900     CLOSE PARM-FILE
035000     CLOSE PROJ-FILE
035100
035200     DISPLAY 'REGISTROS LIDOS.....: ' WRK-QTDE-REG-LIDOS
035300     DISPLAY 'REGISTROS VALIDOS...: ' WRK-QTDE-REG-VALIDOS
035400     DISPLAY 'REGISTROS REJEITADOS: ' WRK-QTDE-REG-REJEITADOS
035500
035600     STOP RUN
035700     .
035800*----------------------------------------------------------------*
035900 9999-END.                      EXIT.
036000*----------------------------------------------------------------*
