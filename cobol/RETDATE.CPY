000100*================================================================*
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 16/03/2011
000400* BOOK DE DATA / HORA DO RELATORIO
000500* FORMATO: YYYYMMDD - HMMSSSS
000600*----------------------------------------------------------------*
000700* RETDATE-DATA-ANO    = ANO DE EMISSAO
000800* RETDATE-DATA-MES    = MES DE EMISSAO
000900* RETDATE-DATA-DIA    = DIA DE EMISSAO
001000* RETDATE-DIA-SEMANA  = DIA DA SEMANA
001100*----------------------------------------------------------------*
001200* RETDATE-HORA        = HORA DE EMISSAO
001300* RETDATE-MINUTO      = MINUTO DE EMISSAO
001400*================================================================*
001500 01  RETDATE-REGISTRO.
001600*     YYYYMMDD
001700  05  RETDATE-DATA.
001800   10 RETDATE-DATA-ANO            PIC 9(004).
001900   10 RETDATE-DATA-MES            PIC 9(002).
002000   10 RETDATE-DATA-DIA            PIC 9(002).
002100  05  RETDATE-DIA-SEMANA          PIC 9(002).
002200*     HHMMSSSS
002300  05  RETDATE-TIME.
002400   10 RETDATE-HORA                PIC 9(002).
002500   10 RETDATE-MINUTO              PIC 9(002).
002600   10 RETDATE-SEGUNDO             PIC 9(002).
002700  05  FILLER                      PIC X(002).
