000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 19/04/2011
000400* DESCRICAO..: SIMULADOR DE MONTE CARLO DA PROJECAO DE
000500*              APOSENTADORIA - 2500 CICLOS COM TAXAS PERTURBADAS
000600* NOME.......: RETM0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETM0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 19/04/2011.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 19/04/2011 MAZ CHAMADO 0531 - VERSAO INICIAL: GERADOR CONGRUENTE
001900*            LINEAR PROPRIO (SEM FUNCAO INTRINSECA DE SORTEIO).
002000* 08/12/1998 RPA CHAMADO 0303 - REVISAO PARA VIRADA DO SECULO:
002100*            NENHUM CAMPO DEPENDE DO SECULO DA DATA; ENTRADA
002200*            MANTIDA NA ORDEM CRONOLOGICA DO HISTORICO.
002300* 25/09/2012 JCS CHAMADO 0569 - INCLUI APROXIMACAO NORMAL POR
002400*            SOMA DE 12 UNIFORMES (IRWIN-HALL) PARA PERTURBAR
002500*            CRESCIMENTO E INFLACAO.
002600* 14/11/2014 JCS CHAMADO 0628 - INCLUI ORDENACAO DOS RESULTADOS
002700*            (BOLHA) PARA CALCULO DA MEDIANA E DO PERCENTIL 10.
002800* 03/05/2018 LMS CHAMADO 0682 - AJUSTE NA INTERPOLACAO DO
002900*            PERCENTIL 10 PARA SEGUIR A NORMA DA DIRETORIA
003000*            (POSICAO FRACIONARIA, NAO O INTEIRO MAIS PROXIMO).
003100* 27/02/2020 RPA CHAMADO 0715 - PEQUENA LIMPEZA DE COMENTARIOS,
003200*            SEM MUDANCA DE LOGICA.
003300* 10/08/2026 OAR CHAMADO 0785 - AUDITORIA DE CONTROLES INTERNOS:
003400*            CONTADOR DE CICLOS (WRK-REP) E INDICADOR DE TROCA DA
003500*            BOLHA (WRK-TROCOU) PROMOVIDOS A NIVEL 77, NO PADRAO
003600*            JA USADO EM REL0002A.
003700* 10/08/2026 OAR CHAMADO 0792 - AUDITORIA DE CONTROLES INTERNOS:
003800*            REMOVIDO O PARAGRAFO SPECIAL-NAMES (TOP-OF-FORM,
003900*            CLASS, UPSI-0), SEM USO NA PROCEDURE DIVISION.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 77  WRK-REP                       PIC 9(04) COMP VALUE ZEROS.
004700 77  WRK-TROCOU                    PIC X(01) VALUE 'S'.
004800     88  WRK-HOUVE-TROCA           VALUE 'S'.
004900 01  WRK-GERADOR-AREA.
005000     05  WRK-SEMENTE               PIC 9(10) COMP VALUE 123457.
005100     05  WRK-SEMENTE-NOVA          PIC 9(18) COMP VALUE ZEROS.
005200     05  WRK-QUOCIENTE             PIC 9(10) COMP VALUE ZEROS.
005300     05  WRK-UNIFORME              PIC 9(01)V9(09) VALUE ZEROS.
005400     05  WRK-SOMA-UNIFORMES        PIC 9(02)V9(09) VALUE ZEROS.
005500     05  WRK-CONT-UNIFORME         PIC 9(02) COMP VALUE ZEROS.
005600     05  WRK-Z-ATUAL               PIC S9(02)V9999 VALUE ZEROS.
005700     05  FILLER                   PIC X(06).
005800
005900 01  WRK-DESVIOS-AREA.
006000     05  WRK-SD-SAVINGS-GROWTH     PIC 9(02)V99 VALUE ZEROS.
006100     05  WRK-SD-RETIREMENT-GROWTH  PIC 9(02)V99 VALUE ZEROS.
006200     05  WRK-SD-INFLATION          PIC 9(02)V99 VALUE ZEROS.
006300     05  FILLER                   PIC X(06).
006400
006500 01  WRK-SIMULACAO-AREA.
006600     05  WRK-NUM-REPETICOES        PIC 9(04) COMP VALUE 2500.
006700     05  WRK-CONT-SUCESSO          PIC 9(04) COMP VALUE ZEROS.
006800     05  WRK-SORT-J                PIC 9(04) COMP VALUE ZEROS.
006900     05  WRK-SORT-LIMITE           PIC 9(04) COMP VALUE ZEROS.
007000     05  WRK-MC-SUCESSO-ATUAL      PIC X(01) VALUE 'N'.
007100         88  WRK-ATUAL-FOI-SUCESSO VALUE 'S'.
007200     05  WRK-IDX-MEIO-1            PIC 9(04) COMP VALUE ZEROS.
007300     05  WRK-IDX-MEIO-2            PIC 9(04) COMP VALUE ZEROS.
007400     05  WRK-RANK                  PIC 9(04)V9999 VALUE ZEROS.
007500     05  WRK-RANK-INTEIRO          PIC 9(04) COMP VALUE ZEROS.
007600     05  WRK-FRACAO                PIC 9(01)V9999 VALUE ZEROS.
007700     05  WRK-IDX-INFERIOR          PIC 9(04) COMP VALUE ZEROS.
007800     05  WRK-IDX-SUPERIOR          PIC 9(04) COMP VALUE ZEROS.
007900     05  FILLER                   PIC X(11).
008000
008100 01  WRK-MC-SWAP                   PIC S9(11)V99 VALUE ZEROS.
008200
008300 01  WRK-OVERRIDE.
008400     05  WRK-OVR-ATIVO             PIC X(01) VALUE 'S'.
008500         88  WRK-OVR-PERTURBADO    VALUE 'S'.
008600     05  WRK-OVR-SAVINGS-GROWTH    PIC S9(02)V99 VALUE ZEROS.
008700     05  WRK-OVR-RETIREMENT-GROWTH PIC S9(02)V99 VALUE ZEROS.
008800     05  WRK-OVR-INFLATION         PIC 9(02)V99 VALUE ZEROS.
008900     05  FILLER                   PIC X(05).
009000
009100 01  WRK-RATE-EDITADA               PIC ZZ9.99 VALUE ZEROS.
009200 01  WRK-RATE-NUMERICA REDEFINES WRK-RATE-EDITADA
009300                                  PIC 9(03)V99.
009400
009500 01  WRK-NW-EDITADO                 PIC -ZZZZZZZZZZ9.99
009600                                    VALUE ZEROS.
009700 01  WRK-NW-NUMERICO REDEFINES WRK-NW-EDITADO
009800                                  PIC S9(11)V99.
009900
010000 01  WRK-PCT-EDITADO                PIC ZZ9.99 VALUE ZEROS.
010100 01  WRK-PCT-NUMERICO REDEFINES WRK-PCT-EDITADO
010200                                  PIC 9(03)V99.
010300
010400 01  WRK-MC-TABELA.
010500     05  WRK-MC-LINHA OCCURS 2500 TIMES.
010600         10  WRK-MC-NET-WORTH       PIC S9(11)V99.
010700         10  WRK-MC-SUCESSO         PIC X(01).
010800             88  WRK-MC-FOI-SUCESSO  VALUE 'S'.
010900
011000 COPY RETSUMRY REPLACING ==RETSUMRY== BY ==WRK-SCR-SUMRY==.
011100
011200 COPY RETSERIE REPLACING ==RETSERIE== BY ==WRK-SCR-SERIE==.
011300
011400 LINKAGE SECTION.
011500 COPY RETPARAM.
011600 COPY RETSUMRY.
011700
011800*================================================================*
011900 PROCEDURE DIVISION USING RETPARAM-REGISTRO
012000                           RETSUMRY-REGISTRO.
012100*================================================================*
012200
012300*----------------------------------------------------------------*
012400*    PROCESSAMENTO PRINCIPAL
012500*----------------------------------------------------------------*
012600 0000-PROCESSAR SECTION.
012700*----------------------------------------------------------------*
012800     PERFORM 1000-CALC-DESVIOS
012900     PERFORM 3000-EXECUTAR-CICLO
013000     PERFORM 4000-APURAR-ESTATISTICAS
013100     PERFORM 9999-FINALIZAR
013200     .
013300*----------------------------------------------------------------*
013400 0000-END.                      EXIT.
013500*----------------------------------------------------------------*
013600
013700*----------------------------------------------------------------*
013800*    M2 - DESVIO PADRAO DE CADA TAXA PERTURBADA (% DO VALOR
013900*    ABSOLUTO DA TAXA PADRAO INFORMADA NO LOTE)
014000*----------------------------------------------------------------*
014100 1000-CALC-DESVIOS SECTION.
014200*----------------------------------------------------------------*
014300     IF RETPARAM-SAVINGS-GROWTH LESS ZEROS
014400        COMPUTE WRK-SD-SAVINGS-GROWTH ROUNDED =
014500           RETPARAM-SAVINGS-GROWTH * -0.10
014600     ELSE
014700        COMPUTE WRK-SD-SAVINGS-GROWTH ROUNDED =
014800           RETPARAM-SAVINGS-GROWTH * 0.10
014900     END-IF
015000
015100     IF RETPARAM-RETIREMENT-GROWTH LESS ZEROS
015200        COMPUTE WRK-SD-RETIREMENT-GROWTH ROUNDED =
015300           RETPARAM-RETIREMENT-GROWTH * -0.10
015400     ELSE
015500        COMPUTE WRK-SD-RETIREMENT-GROWTH ROUNDED =
015600           RETPARAM-RETIREMENT-GROWTH * 0.10
015700     END-IF
015800
015900     COMPUTE WRK-SD-INFLATION ROUNDED =
016000        RETPARAM-INFLATION * 0.05
016100     .
016200*----------------------------------------------------------------*
016300 1000-END.                      EXIT.
016400*----------------------------------------------------------------*
016500
016600*----------------------------------------------------------------*
016700*    DESVIO NORMAL(0,1) POR SOMA DE 12 UNIFORMES (IRWIN-HALL) -
016800*    NAO HA FUNCAO INTRINSECA DE SORTEIO NESTE COMPILADOR
016900*----------------------------------------------------------------*
017000 2000-GERAR-PERTURBACAO SECTION.
017100*----------------------------------------------------------------*
017200     MOVE ZEROS                 TO WRK-SOMA-UNIFORMES
017300     PERFORM 2100-ACUMULAR-UNIFORME
017400        VARYING WRK-CONT-UNIFORME FROM 1 BY 1
017500        UNTIL WRK-CONT-UNIFORME GREATER 12
017600     COMPUTE WRK-Z-ATUAL ROUNDED = WRK-SOMA-UNIFORMES - 6
017700     .
017800*----------------------------------------------------------------*
017900 2000-END.                      EXIT.
018000*----------------------------------------------------------------*
018100
018200 2100-ACUMULAR-UNIFORME SECTION.
018300*----------------------------------------------------------------*
018400     PERFORM 2200-AVANCAR-GERADOR
018500     ADD WRK-UNIFORME            TO WRK-SOMA-UNIFORMES
018600     .
018700*----------------------------------------------------------------*
018800 2100-END.                      EXIT.
018900*----------------------------------------------------------------*
019000
019100*----------------------------------------------------------------*
019200*    GERADOR CONGRUENTE LINEAR (PARK-MILLER): X' = X * 16807
019300*    MOD 2147483647 - O DIVIDE FORNECE O RESTO, SEM FUNCAO MOD
019400*----------------------------------------------------------------*
019500 2200-AVANCAR-GERADOR SECTION.
019600*----------------------------------------------------------------*
019700     COMPUTE WRK-SEMENTE-NOVA = WRK-SEMENTE * 16807
019800     DIVIDE WRK-SEMENTE-NOVA BY 2147483647
019900        GIVING WRK-QUOCIENTE REMAINDER WRK-SEMENTE
020000     COMPUTE WRK-UNIFORME ROUNDED =
020100        WRK-SEMENTE / 2147483647
020200     .
020300*----------------------------------------------------------------*
020400 2200-END.                      EXIT.
020500*----------------------------------------------------------------*
020600
020700*----------------------------------------------------------------*
020800*    2500 CICLOS - CADA UM CHAMA O MOTOR DE PROJECAO COM TAXAS
020900*    DE CRESCIMENTO E INFLACAO PERTURBADAS
021000*----------------------------------------------------------------*
021100 3000-EXECUTAR-CICLO SECTION.
021200*----------------------------------------------------------------*
021300     PERFORM 3100-RODAR-SIMULACAO
021400        VARYING WRK-REP FROM 1 BY 1
021500        UNTIL WRK-REP GREATER WRK-NUM-REPETICOES
021600     .
021700*----------------------------------------------------------------*
021800 3000-END.                      EXIT.
021900*----------------------------------------------------------------*
022000
022100 3100-RODAR-SIMULACAO SECTION.
022200*----------------------------------------------------------------*
022300     PERFORM 2000-GERAR-PERTURBACAO
022400     COMPUTE WRK-OVR-SAVINGS-GROWTH ROUNDED =
022500        RETPARAM-SAVINGS-GROWTH +
022600        (WRK-Z-ATUAL * WRK-SD-SAVINGS-GROWTH)
022700
022800     PERFORM 2000-GERAR-PERTURBACAO
022900     COMPUTE WRK-OVR-RETIREMENT-GROWTH ROUNDED =
023000        RETPARAM-RETIREMENT-GROWTH +
023100        (WRK-Z-ATUAL * WRK-SD-RETIREMENT-GROWTH)
023200
023300     PERFORM 2000-GERAR-PERTURBACAO
023400     COMPUTE WRK-OVR-INFLATION ROUNDED =
023500        RETPARAM-INFLATION +
023600        (WRK-Z-ATUAL * WRK-SD-INFLATION)
023700
023800     CALL 'RETP0001A' USING RETPARAM-REGISTRO
023900                            WRK-SCR-SERIE-TABELA
024000                            WRK-SCR-SUMRY-REGISTRO
024100                            WRK-OVERRIDE
024200                            WRK-MC-SUCESSO-ATUAL
024300
024400     MOVE WRK-SCR-SUMRY-FINAL-NET-WORTH
024500                                TO WRK-MC-NET-WORTH (WRK-REP)
024600     MOVE WRK-MC-SUCESSO-ATUAL  TO WRK-MC-SUCESSO (WRK-REP)
024700     .
024800*----------------------------------------------------------------*
024900 3100-END.                      EXIT.
025000*----------------------------------------------------------------*
025100
025200*----------------------------------------------------------------*
025300*    M1 - TAXA DE SUCESSO, MEDIANA E PERCENTIL 10 (INTERPOLADO)
025400*----------------------------------------------------------------*
025500 4000-APURAR-ESTATISTICAS SECTION.
025600*----------------------------------------------------------------*
025700     MOVE ZEROS                 TO WRK-CONT-SUCESSO
025800     PERFORM 4050-CONTAR-SUCESSOS
025900        VARYING WRK-REP FROM 1 BY 1
026000        UNTIL WRK-REP GREATER WRK-NUM-REPETICOES
026100     COMPUTE RETSUMRY-MC-SUCCESS-RATE ROUNDED =
026200        WRK-CONT-SUCESSO / WRK-NUM-REPETICOES * 100
026300
026400     PERFORM 4100-ORDENAR-RESULTADOS
026500
026600     COMPUTE WRK-IDX-MEIO-1 = WRK-NUM-REPETICOES / 2
026700     COMPUTE WRK-IDX-MEIO-2 = WRK-IDX-MEIO-1 + 1
026800     COMPUTE RETSUMRY-MC-MEDIAN-NW ROUNDED =
026900        (WRK-MC-NET-WORTH (WRK-IDX-MEIO-1) +
027000         WRK-MC-NET-WORTH (WRK-IDX-MEIO-2)) / 2
027100
027200     COMPUTE WRK-RANK = (WRK-NUM-REPETICOES - 1) * 0.10
027300     MOVE WRK-RANK               TO WRK-RANK-INTEIRO
027400     COMPUTE WRK-FRACAO = WRK-RANK - WRK-RANK-INTEIRO
027500     COMPUTE WRK-IDX-INFERIOR = WRK-RANK-INTEIRO + 1
027600     COMPUTE WRK-IDX-SUPERIOR = WRK-IDX-INFERIOR + 1
027700     COMPUTE RETSUMRY-MC-P10-NW ROUNDED =
027800        WRK-MC-NET-WORTH (WRK-IDX-INFERIOR) +
027900        (WRK-FRACAO *
028000         (WRK-MC-NET-WORTH (WRK-IDX-SUPERIOR) -
028100          WRK-MC-NET-WORTH (WRK-IDX-INFERIOR)))
028200     .
028300*----------------------------------------------------------------*
028400 4000-END.                      EXIT.
028500*----------------------------------------------------------------*
028600
028700 4050-CONTAR-SUCESSOS SECTION.
028800*----------------------------------------------------------------*
028900     IF WRK-MC-FOI-SUCESSO (WRK-REP)
029000        ADD 1                    TO WRK-CONT-SUCESSO
029100     END-IF
029200     .
029300*----------------------------------------------------------------*
029400 4050-END.                      EXIT.
029500*----------------------------------------------------------------*
029600
029700*----------------------------------------------------------------*
029800*    ORDENACAO POR BOLHA DOS PATRIMONIOS FINAIS (SEM VERBO SORT -
029900*    TABELA EM MEMORIA, NAO HA ARQUIVO A ORDENAR)
030000*----------------------------------------------------------------*
030100 4100-ORDENAR-RESULTADOS SECTION.
030200*----------------------------------------------------------------*
030300     COMPUTE WRK-SORT-LIMITE = WRK-NUM-REPETICOES - 1
030400     MOVE 'S'                   TO WRK-TROCOU
030500     PERFORM 4110-PASSADA-BUBBLE UNTIL NOT WRK-HOUVE-TROCA
030600     .
030700*----------------------------------------------------------------*
030800 4100-END.                      EXIT.
030900*----------------------------------------------------------------*
031000
031100 4110-PASSADA-BUBBLE SECTION.
031200*----------------------------------------------------------------*
031300     MOVE 'N'                   TO WRK-TROCOU
031400     PERFORM 4120-COMPARAR-PAR
031500        VARYING WRK-SORT-J FROM 1 BY 1
031600        UNTIL WRK-SORT-J GREATER WRK-SORT-LIMITE
031700     .
031800*----------------------------------------------------------------*
031900 4110-END.                      EXIT.
032000*----------------------------------------------------------------*
032100
032200 4120-COMPARAR-PAR SECTION.
032300*----------------------------------------------------------------*
032400     IF WRK-MC-NET-WORTH (WRK-SORT-J) GREATER
032500                       WRK-MC-NET-WORTH (WRK-SORT-J + 1)
032600        MOVE WRK-MC-NET-WORTH (WRK-SORT-J)     TO WRK-MC-SWAP
032700        MOVE WRK-MC-NET-WORTH (WRK-SORT-J + 1)
032800                                TO WRK-MC-NET-WORTH (WRK-SORT-J)
032900        MOVE WRK-MC-SWAP
033000                          TO WRK-MC-NET-WORTH (WRK-SORT-J + 1)
033100        MOVE 'S'                TO WRK-TROCOU
033200     END-IF
033300     .
033400*----------------------------------------------------------------*
033500 4120-END.                      EXIT.
033600*----------------------------------------------------------------*
033700
033800*----------------------------------------------------------------*
033900*    DEVOLVE O CONTROLE AO CHAMADOR
034000*----------------------------------------------------------------*
034100 9999-FINALIZAR SECTION.
034200*----------------------------------------------------------------*
034300     GOBACK
034400     .
034500*----------------------------------------------------------------*
034600 9999-END.                      EXIT.
034700*----------------------------------------------------------------*
