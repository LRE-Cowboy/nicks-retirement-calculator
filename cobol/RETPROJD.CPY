000100*================================================================*
000200* DESCRICAO..: BOOK DO REGISTRO DE DETALHE DA PROJECAO (SAIDA)
000300* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000400* DATA.......: 14/03/2011
000500* TAMANHO....: 00080
000600*----------------------------------------------------------------*
000700* RETPROJD-AGE           = IDADE DESCRITA NESTA LINHA
000800* RETPROJD-SALARY        = SALARIO NOMINAL (ZERO SE APOSENTADO)
000900* RETPROJD-INCOME        = RENDA DO ANO
001000* RETPROJD-EXPENSES      = DESPESA DO ANO
001100* RETPROJD-NET-WORTH     = PATRIMONIO AO FINAL DO ANO
001200* RETPROJD-INCOME-REAL   = RENDA EM $ DE HOJE
001300* RETPROJD-EXPENSE-REAL  = DESPESA EM $ DE HOJE
001400*================================================================*
001500 01  RETPROJD-REGISTRO.
001600  05  RETPROJD-AGE                  PIC 9(03).
001700  05  RETPROJD-SALARY                PIC 9(09)V99.
001800  05  RETPROJD-INCOME                 PIC S9(09)V99.
001900  05  RETPROJD-EXPENSES                PIC S9(09)V99.
002000  05  RETPROJD-NET-WORTH                PIC S9(11)V99.
002100  05  RETPROJD-INCOME-REAL               PIC S9(09)V99.
002200  05  RETPROJD-EXPENSE-REAL               PIC S9(09)V99.
002300  05  FILLER                               PIC X(09).
