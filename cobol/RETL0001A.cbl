000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 14/03/1989
000400* DESCRICAO..: LOCALIZA TAXA DE POUPANCA EFETIVA E REAJUSTE
000500*              SALARIAL VIGENTE PARA UMA DADA IDADE (REGRAS V1/V2)
000600* NOME.......: RETL0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETL0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 14/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 14/03/1989 MAZ CHAMADO 0100 - VERSAO INICIAL: TAXA DE POUPANCA
001900*            VIGENTE A PARTIR DA FAIXA DE VAR-RATE MAIS PROXIMA.
002000* 02/07/1991 MAZ CHAMADO 0117 - PASSA A RESOLVER TAMBEM O
002100*            REAJUSTE SALARIAL DA IDADE (ULTIMO DA LISTA VENCE).
002200* 19/11/1993 JCS CHAMADO 0204 - CORRIGE FAIXA QUANDO TABELA VAZIA;
002300*            PASSA A ASSUMIR A TAXA PADRAO SEM ACUSAR ERRO.
002400* 05/05/1996 JCS CHAMADO 0266 - AJUSTE DE COMENTARIOS, SEM MUDANCA
002500*            DE LOGICA.
002600* 08/12/1998 RPA CHAMADO 0301 - REVISAO PARA VIRADA DO SECULO:
002700*            CONFIRMADO QUE NENHUM CAMPO AQUI DEPENDE DO SECULO
002800*            DA DATA (SOMENTE IDADES), SEM ALTERACAO.
002900* 22/02/2001 RPA CHAMADO 0340 - INCLUI SEGUNDA PASSADA PARA
003000*            GARANTIR QUE O ULTIMO REAJUSTE DA MESMA IDADE
003100*            PREVALECA MESMO QUANDO FORA DE ORDEM NO LOTE.
003200* 17/09/2004 LMS CHAMADO 0388 - PEQUENA LIMPEZA DE NOMES DE CAMPO.
003300* 11/06/2008 JCS CHAMADO 0722 - CORRIGE A VARREDURA DA FAIXA DE
003400*            POUPANCA VARIAVEL: A MAIOR VSR-AGE <= IDADE PASSA A
003500*            VENCER DE FATO, NAO APENAS A ULTIMA FAIXA ENCONTRADA
003600*            NA ORDEM DE ENTRADA DO LOTE (FALHAVA QUANDO A TABELA
003700*            CHEGAVA FORA DE ORDEM).
003800* 10/08/2026 OAR CHAMADO 0791 - AUDITORIA DE CONTROLES INTERNOS:
003900*            AREA DE RESULTADO DA LINKAGE SECTION RENOMEADA DE
004000*            LNK- PARA WRK-LKP-, NO MESMO ESTILO JA USADO PELO
004100*            CHAMADOR (RETP0001A) E PELA PROPRIA TABELA DE BUSCA
004200*            DESTE PROGRAMA (WRK-LOOKUP-...); O PREFIXO LNK- NAO
004300*            E USADO PELO RESTANTE DA CASA. REMOVIDO TAMBEM O
004400*            PARAGRAFO SPECIAL-NAMES, SEM USO NA PROCEDURE
004500*            DIVISION.
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WRK-LOOKUP-AREA.
005200     05  WRK-LOOKUP-IDX-UPG        PIC 9(02) COMP VALUE ZEROS.
005300     05  WRK-LOOKUP-IDX-VSR        PIC 9(02) COMP VALUE ZEROS.
005400     05  WRK-LOOKUP-RATE-FOUND     PIC X(01) VALUE 'N'.
005500         88  WRK-RATE-JA-ACHADA    VALUE 'S'.
005600     05  WRK-LOOKUP-MELHOR-IDADE   PIC 9(03) COMP VALUE ZEROS.
005700     05  FILLER                    PIC X(04).
005800
005900 01  WRK-AGE-DISPLAY               PIC 9(03) VALUE ZEROS.
006000 01  WRK-AGE-ALPHA REDEFINES WRK-AGE-DISPLAY
006100                                   PIC X(03).
006200
006300 01  WRK-RATE-EDITADA               PIC ZZ9.99 VALUE ZEROS.
006400 01  WRK-RATE-NUMERICA REDEFINES WRK-RATE-EDITADA
006500                                   PIC 9(03)V99.
006600
006700 01  WRK-UPG-VALUE-EDITADA          PIC ZZZZZZZZ9.99
006800                                    VALUE ZEROS.
006900 01  WRK-UPG-VALUE-NUMERICA REDEFINES WRK-UPG-VALUE-EDITADA
007000                                    PIC 9(09)V99.
007100
007200 LINKAGE SECTION.
007300 COPY RETPARAM.
007400
007500 01  WRK-LKP-AGE-IN                    PIC 9(03).
007600
007700 01  WRK-LKP-RESULTADO.
007800     05  WRK-LKP-SAVING-RATE           PIC 9(03)V99.
007900     05  WRK-LKP-UPG-ACHADO            PIC X(01).
008000         88  WRK-LKP-HOUVE-REAJUSTE    VALUE 'S'.
008100         88  WRK-LKP-NAO-HOUVE-REAJUSTE VALUE 'N'.
008200     05  WRK-LKP-UPG-TYPE              PIC X(01).
008300     05  WRK-LKP-UPG-VALUE             PIC 9(09)V99.
008400     05  FILLER                    PIC X(05).
008500
008600*================================================================*
008700 PROCEDURE DIVISION USING RETPARAM-REGISTRO
008800                           WRK-LKP-AGE-IN
008900                           WRK-LKP-RESULTADO.
009000*================================================================*
009100
009200*----------------------------------------------------------------*
009300*    PROCESSAMENTO PRINCIPAL
009400*----------------------------------------------------------------*
009500 0000-PROCESSAR SECTION.
009600*----------------------------------------------------------------*
009700     MOVE WRK-LKP-AGE-IN            TO WRK-AGE-DISPLAY
009800     MOVE 'N'                   TO WRK-LKP-UPG-ACHADO
009900     MOVE SPACES                TO WRK-LKP-UPG-TYPE
010000     MOVE ZEROS                 TO WRK-LKP-UPG-VALUE
010100
010200     PERFORM 1000-LOCALIZAR-TAXA-VIGENTE
010300     PERFORM 2000-LOCALIZAR-REAJUSTE-VIGENTE
010400     PERFORM 9999-FINALIZAR
010500     .
010600*----------------------------------------------------------------*
010700 0000-END.                      EXIT.
010800*----------------------------------------------------------------*
010900
011000*----------------------------------------------------------------*
011100*    V1 - TAXA DE POUPANCA EFETIVA NA IDADE INFORMADA
011200*----------------------------------------------------------------*
011300 1000-LOCALIZAR-TAXA-VIGENTE SECTION.
011400*----------------------------------------------------------------*
011500     MOVE RETPARAM-SAVING-RATE  TO WRK-LKP-SAVING-RATE
011600     MOVE 'N'                   TO WRK-LOOKUP-RATE-FOUND
011700     MOVE ZEROS                 TO WRK-LOOKUP-MELHOR-IDADE
011800
011900     IF RETPARAM-VAR-RATE-COUNT GREATER ZEROS
012000        PERFORM 1100-VARRER-VAR-RATE
012100           VARYING WRK-LOOKUP-IDX-VSR FROM 1 BY 1
012200           UNTIL WRK-LOOKUP-IDX-VSR GREATER
012300                 RETPARAM-VAR-RATE-COUNT
012400     END-IF
012500     .
012600*----------------------------------------------------------------*
012700 1000-END.                      EXIT.
012800*----------------------------------------------------------------*
012900
013000*----------------------------------------------------------------*
013100*    A MAIOR VSR-AGE <= IDADE VENCE; TABELA E VARRIDA POR INTEIRO
013200*    E COMPARADA CONTRA A MELHOR IDADE JA ACHADA, POIS A ORDEM
013300*    DE ENTRADA NO LOTE NAO E GARANTIDA (CHAMADO 0722).
013400*----------------------------------------------------------------*
013500 1100-VARRER-VAR-RATE SECTION.
013600*----------------------------------------------------------------*
013700     IF RETPARAM-VSR-AGE (WRK-LOOKUP-IDX-VSR) NOT GREATER
013800                                                   WRK-LKP-AGE-IN
013900        IF NOT WRK-RATE-JA-ACHADA
014000           OR RETPARAM-VSR-AGE (WRK-LOOKUP-IDX-VSR) GREATER
014100                                   WRK-LOOKUP-MELHOR-IDADE
014200           MOVE RETPARAM-VSR-RATE (WRK-LOOKUP-IDX-VSR)
014300                                TO WRK-LKP-SAVING-RATE
014400           MOVE RETPARAM-VSR-AGE (WRK-LOOKUP-IDX-VSR)
014500                                TO WRK-LOOKUP-MELHOR-IDADE
014600           MOVE 'S'                TO WRK-LOOKUP-RATE-FOUND
014700        END-IF
014800     END-IF
014900     .
015000*----------------------------------------------------------------*
015100 1100-END.                      EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500*    V2 - REAJUSTE SALARIAL VIGENTE NA IDADE (ULTIMO DA LISTA
015600*    NA MESMA IDADE PREVALECE - CHAMADO 0340).
015700*----------------------------------------------------------------*
015800 2000-LOCALIZAR-REAJUSTE-VIGENTE SECTION.
015900*----------------------------------------------------------------*
016000     IF RETPARAM-UPGRADE-COUNT GREATER ZEROS
016100        PERFORM 2100-VARRER-UPGRADE
016200           VARYING WRK-LOOKUP-IDX-UPG FROM 1 BY 1
016300           UNTIL WRK-LOOKUP-IDX-UPG GREATER
016400                 RETPARAM-UPGRADE-COUNT
016500     END-IF
016600     .
016700*----------------------------------------------------------------*
016800 2000-END.                      EXIT.
016900*----------------------------------------------------------------*
017000
017100 2100-VARRER-UPGRADE SECTION.
017200*----------------------------------------------------------------*
017300     IF RETPARAM-UPG-AGE (WRK-LOOKUP-IDX-UPG) EQUAL WRK-LKP-AGE-IN
017400        MOVE 'S'                TO WRK-LKP-UPG-ACHADO
017500        MOVE RETPARAM-UPG-TYPE (WRK-LOOKUP-IDX-UPG)
017600                                TO WRK-LKP-UPG-TYPE
017700        MOVE RETPARAM-UPG-VALUE (WRK-LOOKUP-IDX-UPG)
017800                                TO WRK-LKP-UPG-VALUE
017900     END-IF
018000     .
018100*----------------------------------------------------------------*
018200 2100-END.                      EXIT.
018300*----------------------------------------------------------------*
018400
018500*----------------------------------------------------------------*
018600*    DEVOLVE O CONTROLE AO CHAMADOR
018700*----------------------------------------------------------------*
018800 9999-FINALIZAR SECTION.
018900*----------------------------------------------------------------*
019000     GOBACK
019100     .
019200*----------------------------------------------------------------*
019300 9999-END.                      EXIT.
019400*----------------------------------------------------------------*
