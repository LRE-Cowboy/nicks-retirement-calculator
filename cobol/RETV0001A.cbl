000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 14/03/1989
000400* DESCRICAO..: VALIDACAO DE CONSISTENCIA DO REGISTRO DE PARAMETROS
000500*              DA PROJECAO DE APOSENTADORIA
000600* NOME.......: RETV0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETV0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 14/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 14/03/1989 MAZ CHAMADO 0101 - VERSAO INICIAL: CHECAGENS DE
001900*            IDADE, POUPANCA E TAXAS DE CRESCIMENTO.
002000* 09/08/1990 MAZ CHAMADO 0138 - INCLUI CHECAGEM DE IMPOSTO NA
002100*            APOSENTADORIA E DE INFLACAO.
002200* 25/04/1992 JCS CHAMADO 0179 - INCLUI CHECAGEM DO FUNDO DE
002300*            EMERGENCIA E DAS ENTRADAS DE REAJUSTE SALARIAL.
002400* 14/01/1995 JCS CHAMADO 0233 - INCLUI CHECAGEM DE GASTO ALVO,
002500*            FUNDO INICIAL E SALARIO INICIAL - ORDEM CONFORME
002600*            NORMA DE VALIDACAO DA DIRETORIA FINANCEIRA.
002700* 11/12/1998 RPA CHAMADO 0299 - REVISAO PARA VIRADA DO SECULO:
002800*            CAMPOS DE IDADE E DATA CONFIRMADOS COMO NAO
002900*            DEPENDENTES DO SECULO, SEM ALTERACAO.
003000* 30/03/2002 RPA CHAMADO 0349 - PRIMEIRO ERRO ENCONTRADO PASSA A
003100*            INTERROMPER AS DEMAIS CHECAGENS (ANTES TODAS ERAM
003200*            EXECUTADAS E SO A ULTIMA MENSAGEM FICAVA VISIVEL).
003300* 23/06/2006 LMS CHAMADO 0402 - PADRONIZACAO DO TEXTO DAS
003400*            MENSAGENS DE ERRO.
003500* 10/08/2026 OAR CHAMADO 0788 - AUDITORIA DE CONTROLES INTERNOS:
003600*            AREA DE RESULTADO DA LINKAGE SECTION RENOMEADA DE
003700*            LNK- PARA WRK- (PREFIXO QUE O RESTANTE DO PROGRAMA E
003800*            O CHAMADOR RETR0001A JA USAVAM), POIS O PREFIXO LNK-
003900*            NAO E USADO PELO RESTANTE DA CASA; REMOVIDO TAMBEM
004000*            O PARAGRAFO SPECIAL-NAMES, SEM USO NA PROCEDURE
004100*            DIVISION.
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WRK-VALIDACAO-AREA.
004800     05  WRK-IDX-UPG               PIC 9(02) COMP VALUE ZEROS.
004900     05  WRK-QTDE-VERIFICADA       PIC 9(02) COMP VALUE ZEROS.
005000     05  FILLER                    PIC X(04).
005100
005200 01  WRK-IDADE-EDITADA             PIC ZZ9 VALUE ZEROS.
005300 01  WRK-IDADE-NUMERICA REDEFINES WRK-IDADE-EDITADA
005400                                   PIC 9(03).
005500
005600 01  WRK-TAXA-EDITADA              PIC ZZ9.99 VALUE ZEROS.
005700 01  WRK-TAXA-NUMERICA REDEFINES WRK-TAXA-EDITADA
005800                                  PIC 9(03)V99.
005900
006000 01  WRK-VALOR-EDITADO             PIC ZZZZZZZZ9.99
006100                                   VALUE ZEROS.
006200 01  WRK-VALOR-NUMERICO REDEFINES WRK-VALOR-EDITADO
006300                                  PIC 9(09)V99.
006400
006500 LINKAGE SECTION.
006600 COPY RETPARAM.
006700
006800 01  WRK-VALIDACAO-RESULTADO.
006900     05  WRK-PARAMETROS-VALIDOS    PIC X(01) VALUE 'S'.
007000         88  WRK-PARAMS-OK         VALUE 'S'.
007100         88  WRK-PARAMS-COM-ERRO   VALUE 'N'.
007200     05  WRK-MENSAGEM-ERRO         PIC X(60) VALUE SPACES.
007300     05  FILLER                    PIC X(05).
007400
007500*================================================================*
007600 PROCEDURE DIVISION USING RETPARAM-REGISTRO
007700                           WRK-VALIDACAO-RESULTADO.
007800*================================================================*
007900
008000*----------------------------------------------------------------*
008100*    PROCESSAMENTO PRINCIPAL - CHECAGENS NA ORDEM DA NORMA
008200*----------------------------------------------------------------*
008300 0000-PROCESSAR SECTION.
008400*----------------------------------------------------------------*
008500     MOVE 'S'                   TO WRK-PARAMETROS-VALIDOS
008600     MOVE SPACES                TO WRK-MENSAGEM-ERRO
008700
008800     PERFORM 0001-VALIDAR-IDADES
008900     PERFORM 0002-VALIDAR-POUPANCA
009000     PERFORM 0003-VALIDAR-REAJUSTE-PADRAO
009100     PERFORM 0004-VALIDAR-CRESCIMENTO-ATIVO
009200     PERFORM 0005-VALIDAR-CRESCIMENTO-APOSENT
009300     PERFORM 0006-VALIDAR-IMPOSTO-APOSENT
009400     PERFORM 0007-VALIDAR-INFLACAO
009500     PERFORM 0008-VALIDAR-FUNDO-EMERGENCIA
009600     PERFORM 0009-VALIDAR-REAJUSTES-SALARIAIS
009700     PERFORM 0010-VALIDAR-GASTO-ALVO
009800     PERFORM 0011-VALIDAR-FUNDO-INICIAL
009900     PERFORM 0012-VALIDAR-SALARIO-INICIAL
010000     PERFORM 9999-FINALIZAR
010100     .
010200*----------------------------------------------------------------*
010300 0000-END.                      EXIT.
010400*----------------------------------------------------------------*
010500
010600*----------------------------------------------------------------*
010700*    IDADE INICIAL DEVE SER MENOR QUE A IDADE FINAL
010800*----------------------------------------------------------------*
010900 0001-VALIDAR-IDADES SECTION.
011000*----------------------------------------------------------------*
011100     IF RETPARAM-STARTING-AGE NOT LESS RETPARAM-FINAL-AGE
011200        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
011300        MOVE 'Starting age must be less than final age.'
011400                                TO WRK-MENSAGEM-ERRO
011500     END-IF
011600     .
011700*----------------------------------------------------------------*
011800 0001-END.                      EXIT.
011900*----------------------------------------------------------------*
012000
012100*----------------------------------------------------------------*
012200*    TAXA DE POUPANCA PADRAO ENTRE 0 E 100
012300*----------------------------------------------------------------*
012400 0002-VALIDAR-POUPANCA SECTION.
012500*----------------------------------------------------------------*
012600     IF WRK-PARAMS-COM-ERRO
012700        GO TO 0002-END
012800     END-IF
012900     IF RETPARAM-SAVING-RATE GREATER 100.00
013000        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
013100        MOVE 'Saving rate must be between 0 and 100 percent.'
013200                                TO WRK-MENSAGEM-ERRO
013300     END-IF
013400     .
013500*----------------------------------------------------------------*
013600 0002-END.                      EXIT.
013700*----------------------------------------------------------------*
013800
013900*----------------------------------------------------------------*
014000*    REAJUSTE SALARIAL PADRAO NAO PODE SER NEGATIVO
014100*----------------------------------------------------------------*
014200 0003-VALIDAR-REAJUSTE-PADRAO SECTION.
014300*----------------------------------------------------------------*
014400     IF WRK-PARAMS-COM-ERRO
014500        GO TO 0003-END
014600     END-IF
014700*    RAISE-RATE E CAMPO SEM SINAL - NAO HA VALOR NEGATIVO A
014800*    REPRESENTAR, MAS A CHECAGEM PERMANECE PARA DOCUMENTAR A
014900*    REGRA DO VALIDADOR.
015000     IF RETPARAM-RAISE-RATE LESS ZEROS
015100        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
015200        MOVE 'Raise rate must not be negative.'
015300                                TO WRK-MENSAGEM-ERRO
015400     END-IF
015500     .
015600*----------------------------------------------------------------*
015700 0003-END.                      EXIT.
015800*----------------------------------------------------------------*
015900
016000*----------------------------------------------------------------*
016100*    CRESCIMENTO DA CARTEIRA ATIVA ENTRE -10 E 20
016200*----------------------------------------------------------------*
016300 0004-VALIDAR-CRESCIMENTO-ATIVO SECTION.
016400*----------------------------------------------------------------*
016500     IF WRK-PARAMS-COM-ERRO
016600        GO TO 0004-END
016700     END-IF
016800     IF RETPARAM-SAVINGS-GROWTH LESS -10.00
016900     OR RETPARAM-SAVINGS-GROWTH GREATER 20.00
017000        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
017100        MOVE 'Savings growth must be between -10 and 20 percent.'
017200                                TO WRK-MENSAGEM-ERRO
017300     END-IF
017400     .
017500*----------------------------------------------------------------*
017600 0004-END.                      EXIT.
017700*----------------------------------------------------------------*
017800
017900*----------------------------------------------------------------*
018000*    CRESCIMENTO NA APOSENTADORIA ENTRE -10 E 20
018100*----------------------------------------------------------------*
018200 0005-VALIDAR-CRESCIMENTO-APOSENT SECTION.
018300*----------------------------------------------------------------*
018400     IF WRK-PARAMS-COM-ERRO
018500        GO TO 0005-END
018600     END-IF
018700     IF RETPARAM-RETIREMENT-GROWTH LESS -10.00
018800     OR RETPARAM-RETIREMENT-GROWTH GREATER 20.00
018900        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
019000        MOVE
019100        'Retirement growth must be between -10 and 20 percent.'
019200                                TO WRK-MENSAGEM-ERRO
019300     END-IF
019400     .
019500*----------------------------------------------------------------*
019600 0005-END.                      EXIT.
019700*----------------------------------------------------------------*
019800
019900*----------------------------------------------------------------*
020000*    IMPOSTO MEDIO NA APOSENTADORIA ENTRE 0 E 50
020100*----------------------------------------------------------------*
020200 0006-VALIDAR-IMPOSTO-APOSENT SECTION.
020300*----------------------------------------------------------------*
020400     IF WRK-PARAMS-COM-ERRO
020500        GO TO 0006-END
020600     END-IF
020700     IF RETPARAM-RETIREMENT-TAX GREATER 50.00
020800        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
020900        MOVE 'Retirement tax must be between 0 and 50 percent.'
021000                                TO WRK-MENSAGEM-ERRO
021100     END-IF
021200     .
021300*----------------------------------------------------------------*
021400 0006-END.                      EXIT.
021500*----------------------------------------------------------------*
021600
021700*----------------------------------------------------------------*
021800*    INFLACAO MEDIA ANUAL ENTRE 0 E 10
021900*----------------------------------------------------------------*
022000 0007-VALIDAR-INFLACAO SECTION.
022100*----------------------------------------------------------------*
022200     IF WRK-PARAMS-COM-ERRO
022300        GO TO 0007-END
022400     END-IF
022500     IF RETPARAM-INFLATION GREATER 10.00
022600        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
022700        MOVE 'Inflation must be between 0 and 10 percent.'
022800                                TO WRK-MENSAGEM-ERRO
022900     END-IF
023000     .
023100*----------------------------------------------------------------*
023200 0007-END.                      EXIT.
023300*----------------------------------------------------------------*
023400
023500*----------------------------------------------------------------*
023600*    PERCENTUAL DE GASTO EMERGENCIAL ENTRE 0 E 50
023700*----------------------------------------------------------------*
023800 0008-VALIDAR-FUNDO-EMERGENCIA SECTION.
023900*----------------------------------------------------------------*
024000     IF WRK-PARAMS-COM-ERRO
024100        GO TO 0008-END
024200     END-IF
024300     IF RETPARAM-EMERGENCY-FUND-PCT GREATER 50.00
024400        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
024500        MOVE 'Emergency fund percent must be between 0 and 50.'
024600                                TO WRK-MENSAGEM-ERRO
024700     END-IF
024800     .
024900*----------------------------------------------------------------*
025000 0008-END.                      EXIT.
025100*----------------------------------------------------------------*
025200
025300*----------------------------------------------------------------*
025400*    CADA REAJUSTE: IDADE DENTRO DO PERIODO, TIPO R/A, VALOR > 0
025500*----------------------------------------------------------------*
025600 0009-VALIDAR-REAJUSTES-SALARIAIS SECTION.
025700*----------------------------------------------------------------*
025800     IF WRK-PARAMS-COM-ERRO
025900        GO TO 0009-END
026000     END-IF
026100     IF RETPARAM-UPGRADE-COUNT GREATER ZEROS
026200        PERFORM 0009-VARRER-REAJUSTE
026300           VARYING WRK-IDX-UPG FROM 1 BY 1
026400           UNTIL WRK-IDX-UPG GREATER RETPARAM-UPGRADE-COUNT
026500              OR WRK-PARAMS-COM-ERRO
026600     END-IF
026700     .
026800*----------------------------------------------------------------*
026900 0009-END.                      EXIT.
027000*----------------------------------------------------------------*
027100
027200 0009-VARRER-REAJUSTE SECTION.
027300*----------------------------------------------------------------*
027400     IF RETPARAM-UPG-AGE (WRK-IDX-UPG) LESS
027500                          RETPARAM-STARTING-AGE
027600     OR RETPARAM-UPG-AGE (WRK-IDX-UPG) GREATER
027700                          RETPARAM-FINAL-AGE
027800     OR (RETPARAM-UPG-TYPE (WRK-IDX-UPG) NOT EQUAL 'R'
027900         AND RETPARAM-UPG-TYPE (WRK-IDX-UPG) NOT EQUAL 'A')
028000     OR RETPARAM-UPG-VALUE (WRK-IDX-UPG) NOT GREATER ZEROS
028100        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
028200        MOVE 'Salary upgrade entry is invalid.'
028300                                TO WRK-MENSAGEM-ERRO
028400     END-IF
028500     .
028600*----------------------------------------------------------------*
028700 0009-VARRER-FIM.                EXIT.
028800*----------------------------------------------------------------*
028900
029000*----------------------------------------------------------------*
029100*    GASTO ALVO NA APOSENTADORIA DEVE SER MAIOR QUE ZERO
029200*----------------------------------------------------------------*
029300 0010-VALIDAR-GASTO-ALVO SECTION.
029400*----------------------------------------------------------------*
029500     IF WRK-PARAMS-COM-ERRO
029600        GO TO 0010-END
029700     END-IF
029800     IF RETPARAM-RETIREMENT-SPEND NOT GREATER ZEROS
029900        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
030000        MOVE 'Retirement spend must be greater than zero.'
030100                                TO WRK-MENSAGEM-ERRO
030200     END-IF
030300     .
030400*----------------------------------------------------------------*
030500 0010-END.                      EXIT.
030600*----------------------------------------------------------------*
030700
030800*----------------------------------------------------------------*
030900*    FUNDO INICIAL NAO PODE SER NEGATIVO
031000*----------------------------------------------------------------*
031100 0011-VALIDAR-FUNDO-INICIAL SECTION.
031200*----------------------------------------------------------------*
031300     IF WRK-PARAMS-COM-ERRO
031400        GO TO 0011-END
031500     END-IF
031600     IF RETPARAM-STARTING-FUND LESS ZEROS
031700        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
031800        MOVE 'Starting fund must not be negative.'
031900                                TO WRK-MENSAGEM-ERRO
032000     END-IF
032100     .
032200*----------------------------------------------------------------*
032300 0011-END.                      EXIT.
032400*----------------------------------------------------------------*
032500
032600*----------------------------------------------------------------*
032700*    SALARIO INICIAL DEVE SER MAIOR QUE ZERO
032800*----------------------------------------------------------------*
032900 0012-VALIDAR-SALARIO-INICIAL SECTION.
033000*----------------------------------------------------------------*
033100     IF WRK-PARAMS-COM-ERRO
033200        GO TO 0012-END
033300     END-IF
033400     IF RETPARAM-STARTING-SALARY NOT GREATER ZEROS
033500        MOVE 'N'                TO WRK-PARAMETROS-VALIDOS
033600        MOVE 'Starting salary must be greater than zero.'
033700                                TO WRK-MENSAGEM-ERRO
033800     END-IF
033900     .
034000*----------------------------------------------------------------*
034100 0012-END.                      EXIT.
034200*----------------------------------------------------------------*
034300
034400*----------------------------------------------------------------*
034500*    DEVOLVE O CONTROLE AO CHAMADOR
034600*----------------------------------------------------------------*
034700 9999-FINALIZAR SECTION.
034800*----------------------------------------------------------------*
034900     GOBACK
035000     .
035100*----------------------------------------------------------------*
035200 9999-END.                      EXIT.
035300*----------------------------------------------------------------*
