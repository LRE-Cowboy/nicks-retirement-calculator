000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 11/03/2011
000400* DESCRICAO..: MOTOR DE PROJECAO DE APOSENTADORIA - SALARIO,
000500*              ACUMULACAO, IDADE DE SAIDA E FASE DE SAQUE
000600* NOME.......: RETP0001A
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RETP0001A.
001000 AUTHOR.      M. AZEVEDO.
001100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001200 DATE-WRITTEN. 11/03/2011.
001300 DATE-COMPILED.
001400 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001500*================================================================*
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 11/03/2011 MAZ CHAMADO 0512 - VERSAO INICIAL: SERIE SALARIAL E
001900*            ACUMULACAO SIMPLES, SEM FASE DE APOSENTADORIA.
002000* 04/08/2011 MAZ CHAMADO 0529 - INCLUI TETO DE SALARIO NORMALIZADO
002100*            (CALCMD01 FORNECEU O MODELO DE POTENCIA POR
002200*            MULTIPLICACAO REPETIDA, SEM FUNCAO INTRINSECA).
002300* 17/02/2012 JCS CHAMADO 0561 - INCLUI TESTE DE PRONTIDAO
002400*            FINANCEIRA E DETERMINACAO DA IDADE DE APOSENTADORIA
002500*            (MODOS 'E' E 'M').
002600* 22/09/2013 JCS CHAMADO 0598 - INCLUI RESSIMULACAO DA FASE DE
002700*            SAQUE (BASE FIXA, LIMITE DE GASTO, IMPOSTO MEDIO).
002800* 30/01/2015 LMS CHAMADO 0644 - INCLUI VERIFICACAO DE SUCESSO
002900*            (PATRIMONIO NUNCA NEGATIVO) PARA USO DO MONTE CARLO.
003000* 19/06/2017 LMS CHAMADO 0671 - INCLUI DEFLACIONAMENTO DA SERIE
003100*            PARA VALORES EM MOEDA DE HOJE, REBASEADO NA
003200*            APOSENTADORIA.
003300* 08/12/1998 RPA CHAMADO 0302 - REVISAO PARA VIRADA DO SECULO:
003400*            CAMPOS DE IDADE NAO DEPENDEM DO SECULO DA DATA;
003500*            ENTRADA JA PREVISTA PARA MANTER O HISTORICO EM ORDEM.
003600* 11/04/2019 RPA CHAMADO 0703 - INCLUI PARAMETROS DE SUBSTITUICAO
003700*            DE TAXA (CRESCIMENTO E INFLACAO) PARA PERMITIR O USO
003800*            PELO SIMULADOR DE MONTE CARLO SEM DUPLICAR O MOTOR.
003900* 14/03/2022 RPA CHAMADO 0744 - INCLUI TAXA MEDIA DE SAQUE (REGRA
004000*            DA DIRETORIA PARA ACOMPANHAMENTO POS-APOSENTADORIA).
004100* 10/08/2026 OAR CHAMADO 0782 - AUDITORIA DE CONTROLES INTERNOS:
004200*            A ARITMETICA SOBRE O INDICE DA TABELA RETSERIE-LINHA
004300*            (RETSERIE-IDX) FOI RETIRADA DO PROGRAMA E SUBSTITUIDA
004400*            POR CAMPOS DE TRABALHO WRK-ANO/WRK-ANO-ANTERIOR;
004500*            O INDICE PASSA A SER USADO SOMENTE PELO BOOK RETSERIE
004600*            EM SUBSCRITO PURO, COMO JA ERA FEITO EM RETX0001A E
004700*            RETR0001A; CONTADOR DE POTENCIA PROMOVIDO A NIVEL 77.
004800* 10/08/2026 OAR CHAMADO 0790 - AUDITORIA DE CONTROLES INTERNOS:
004900*            AREA DE OVERRIDE E INDICADOR DE SUCESSO DA LINKAGE
005000*            SECTION RENOMEADOS DE LNK- PARA WRK-, IGUAL AOS NOMES
005100*            JA USADOS PELOS CHAMADORES (RETR0001A, RETM0001A,
005200*            RETS0001A), POIS O PREFIXO LNK- NAO E USADO PELO
005300*            RESTANTE DA CASA; REMOVIDO TAMBEM O PARAGRAFO
005400*            SPECIAL-NAMES, SEM USO NA PROCEDURE DIVISION.
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000 77  WRK-ANO                   PIC 9(03) COMP VALUE ZEROS.
006100 77  WRK-ANO-ANTERIOR          PIC 9(03) COMP VALUE ZEROS.
006200 77  WRK-POT-CONTADOR          PIC 9(03) COMP VALUE ZEROS.
006300 01  WRK-PROJECAO-AREA.
006400     05  WRK-QTD-ANOS              PIC 9(03) COMP VALUE ZEROS.
006500     05  WRK-RETIREMENT-AGE        PIC 9(03) VALUE ZEROS.
006600     05  WRK-BASE-APOSENTADORIA    PIC 9(03) VALUE ZEROS.
006700     05  WRK-FINANCIAL-READY-AGE   PIC 9(03) VALUE ZEROS.
006800     05  WRK-FINANCIAL-READY-FLAG  PIC X(01) VALUE 'N'.
006900         88  WRK-PRONTO-ACHADA     VALUE 'S'.
007000     05  WRK-EFET-SAVINGS-GROWTH   PIC S9(02)V99 VALUE ZEROS.
007100     05  WRK-EFET-RETIREMENT-GROWTH
007200                                  PIC S9(02)V99 VALUE ZEROS.
007300     05  WRK-EFET-INFLATION        PIC 9(02)V99 VALUE ZEROS.
007400     05  WRK-TAXA-POUPANCA         PIC 9(03)V99 VALUE ZEROS.
007500     05  WRK-POT-EXPOENTE          PIC 9(03) COMP VALUE ZEROS.
007600     05  WRK-POT-BASE              PIC 9(03)V9999 VALUE ZEROS.
007700     05  WRK-K                     PIC 9(03) COMP VALUE ZEROS.
007800     05  WRK-ANOS-APOSENTADO       PIC 9(03) COMP VALUE ZEROS.
007900     05  WRK-IDX-ANO-APOSENTADORIA PIC 9(03) COMP VALUE ZEROS.
008000     05  FILLER                   PIC X(09).
008100
008200 01  WRK-VALORES-AREA.
008300     05  WRK-SAVINGS               PIC S9(09)V99 VALUE ZEROS.
008400     05  WRK-EMERGENCIA            PIC S9(09)V99 VALUE ZEROS.
008500     05  WRK-TETO-NOMINAL          PIC 9(09)V99 VALUE ZEROS.
008600     05  WRK-VALOR-TESTE           PIC S9(11)V99 VALUE ZEROS.
008700     05  WRK-SPEND-CAP             PIC 9(09)V99 VALUE ZEROS.
008800     05  WRK-NOMINAL-SAQUE         PIC 9(09)V99 VALUE ZEROS.
008900     05  WRK-SAQUE-LIMITADO        PIC 9(09)V99 VALUE ZEROS.
009000     05  WRK-EXTRA                 PIC 9(09)V99 VALUE ZEROS.
009100     05  WRK-GROSS                 PIC S9(09)V99 VALUE ZEROS.
009200     05  WRK-BASE-SAQUE            PIC S9(09)V99 VALUE ZEROS.
009300     05  WRK-INFL-K                PIC 9(05)V9999 VALUE ZEROS.
009400     05  WRK-SOMA-DESPESAS         PIC S9(11)V99 COMP VALUE ZEROS.
009500     05  FILLER                   PIC X(08).
009600
009700 01  WRK-IDADE-ATUAL               PIC 9(03) VALUE ZEROS.
009800 01  WRK-IDADE-ALPHA REDEFINES WRK-IDADE-ATUAL
009900                                  PIC X(03).
010000
010100 01  WRK-POT-RESULTADO-EDITADO     PIC ZZZZ9.9999 VALUE ZEROS.
010200 01  WRK-POT-RESULTADO REDEFINES WRK-POT-RESULTADO-EDITADO
010300                                  PIC 9(05)V9999.
010400
010500 01  WRK-SAQUE-EDITADO             PIC ZZZZZZZZ9.99 VALUE ZEROS.
010600 01  WRK-SAQUE-NUMERICO REDEFINES WRK-SAQUE-EDITADO
010700                                  PIC 9(09)V99.
010800
010900 01  WRK-LKP-RESULTADO.
011000     05  WRK-LKP-SAVING-RATE       PIC 9(03)V99.
011100     05  WRK-LKP-UPG-ACHADO        PIC X(01).
011200         88  WRK-LKP-HOUVE-REAJUSTE VALUE 'S'.
011300     05  WRK-LKP-UPG-TYPE          PIC X(01).
011400     05  WRK-LKP-UPG-VALUE         PIC 9(09)V99.
011500     05  FILLER                   PIC X(05).
011600
011700 01  WRK-LKP-AGE-IN                PIC 9(03) VALUE ZEROS.
011800
011900 LINKAGE SECTION.
012000 COPY RETPARAM.
012100 COPY RETSERIE.
012200 COPY RETSUMRY.
012300
012400 01  WRK-OVERRIDE.
012500     05  WRK-OVR-ATIVO             PIC X(01).
012600         88  WRK-OVR-PERTURBADO    VALUE 'S'.
012700     05  WRK-OVR-SAVINGS-GROWTH    PIC S9(02)V99.
012800     05  WRK-OVR-RETIREMENT-GROWTH PIC S9(02)V99.
012900     05  WRK-OVR-INFLATION         PIC 9(02)V99.
013000     05  FILLER                   PIC X(05).
013100
013200 01  WRK-SUCESSO                   PIC X(01).
013300
013400*================================================================*
013500 PROCEDURE DIVISION USING RETPARAM-REGISTRO
013600                           RETSERIE-TABELA
013700                           RETSUMRY-REGISTRO
013800                           WRK-OVERRIDE
013900                           WRK-SUCESSO.
014000*================================================================*
014100
014200*----------------------------------------------------------------*
014300*    PROCESSAMENTO PRINCIPAL - 4 PASSADAS SOBRE A SERIE DE IDADES
014400*----------------------------------------------------------------*
014500 0000-PROCESSAR SECTION.
014600*----------------------------------------------------------------*
014700     PERFORM 0050-SELECIONAR-TAXAS
014800     PERFORM 1000-SALARIO-SERIE
014900     PERFORM 2000-ACUMULACAO
015000     PERFORM 3000-DETERMINA-APOSENTADORIA
015100     PERFORM 4000-RESSIMULA-APOSENTADORIA
015200     PERFORM 4400-VERIFICAR-SUCESSO
015300     PERFORM 4500-DEFLACIONAR-SERIE
015400     PERFORM 5000-TAXA-MEDIA-SAQUE
015500     PERFORM 9999-FINALIZAR
015600     .
015700*----------------------------------------------------------------*
015800 0000-END.                      EXIT.
015900*----------------------------------------------------------------*
016000
016100*----------------------------------------------------------------*
016200*    SELECIONA TAXAS EFETIVAS - PARAMETRO OU SUBSTITUICAO DO
016300*    SIMULADOR DE MONTE CARLO (CHAMADO 0703)
016400*----------------------------------------------------------------*
016500 0050-SELECIONAR-TAXAS SECTION.
016600*----------------------------------------------------------------*
016700     IF WRK-OVR-PERTURBADO
016800        MOVE WRK-OVR-SAVINGS-GROWTH
016900                                TO WRK-EFET-SAVINGS-GROWTH
017000        MOVE WRK-OVR-RETIREMENT-GROWTH
017100                                TO WRK-EFET-RETIREMENT-GROWTH
017200        MOVE WRK-OVR-INFLATION  TO WRK-EFET-INFLATION
017300     ELSE
017400        MOVE RETPARAM-SAVINGS-GROWTH
017500                                TO WRK-EFET-SAVINGS-GROWTH
017600        MOVE RETPARAM-RETIREMENT-GROWTH
017700                                TO WRK-EFET-RETIREMENT-GROWTH
017800        MOVE RETPARAM-INFLATION TO WRK-EFET-INFLATION
017900     END-IF
018000     .
018100*----------------------------------------------------------------*
018200 0050-END.                      EXIT.
018300*----------------------------------------------------------------*
018400
018500*----------------------------------------------------------------*
018600*    PASSADA 1 (P1/P2) - SERIE SALARIAL ANO A ANO
018700*----------------------------------------------------------------*
018800 1000-SALARIO-SERIE SECTION.
018900*----------------------------------------------------------------*
019000     COMPUTE WRK-QTD-ANOS =
019100        RETPARAM-FINAL-AGE - RETPARAM-STARTING-AGE + 1
019200     MOVE WRK-QTD-ANOS          TO RETSERIE-QTDE-ANOS
019300
019400     MOVE RETPARAM-STARTING-AGE TO RETSERIE-IDADE (1)
019500     MOVE RETPARAM-STARTING-SALARY
019600                                TO RETSERIE-SALARIO (1)
019700     MOVE RETPARAM-STARTING-SALARY
019800                                TO RETSERIE-RENDA (1)
019900
020000     IF WRK-QTD-ANOS GREATER 1
020100        PERFORM 1100-CALC-SALARIO-ANO
020200           VARYING WRK-ANO FROM 2 BY 1
020300           UNTIL WRK-ANO GREATER WRK-QTD-ANOS
020400     END-IF
020500     .
020600*----------------------------------------------------------------*
020700 1000-END.                      EXIT.
020800*----------------------------------------------------------------*
020900
021000*----------------------------------------------------------------*
021100*    UM REAJUSTE AGENDADO SUBSTITUI O AUMENTO PADRAO (REGRA P1);
021200*    O TETO NORMALIZADO, QUANDO HOUVER, E APLICADO DEPOIS (P2).
021300*----------------------------------------------------------------*
021400 1100-CALC-SALARIO-ANO SECTION.
021500*----------------------------------------------------------------*
021600     COMPUTE WRK-ANO-ANTERIOR = WRK-ANO - 1
021700     COMPUTE WRK-IDADE-ATUAL =
021800        RETPARAM-STARTING-AGE + WRK-ANO - 1
021900     MOVE WRK-IDADE-ATUAL       TO RETSERIE-IDADE (WRK-ANO)
022000     MOVE WRK-IDADE-ATUAL       TO WRK-LKP-AGE-IN
022100
022200     CALL 'RETL0001A' USING RETPARAM-REGISTRO
022300                            WRK-LKP-AGE-IN
022400                            WRK-LKP-RESULTADO
022500
022600     IF WRK-LKP-HOUVE-REAJUSTE
022700        IF WRK-LKP-UPG-TYPE EQUAL 'R'
022800           COMPUTE RETSERIE-SALARIO (WRK-ANO) ROUNDED =
022900              RETSERIE-SALARIO (WRK-ANO-ANTERIOR) *
023000              (1 + WRK-LKP-UPG-VALUE / 100)
023100        ELSE
023200           MOVE WRK-LKP-UPG-VALUE
023300                                TO RETSERIE-SALARIO (WRK-ANO)
023400        END-IF
023500     ELSE
023600        COMPUTE RETSERIE-SALARIO (WRK-ANO) ROUNDED =
023700           RETSERIE-SALARIO (WRK-ANO-ANTERIOR) *
023800           (1 + RETPARAM-RAISE-RATE / 100)
023900     END-IF
024000
024100     IF RETPARAM-NORMALIZED-SALARY-CAP GREATER ZEROS
024200        MOVE WRK-ANO-ANTERIOR      TO WRK-POT-EXPOENTE
024300        COMPUTE WRK-POT-BASE = 1 + (WRK-EFET-INFLATION / 100)
024400        PERFORM 6000-CALCULAR-POTENCIA
024500        COMPUTE WRK-TETO-NOMINAL ROUNDED =
024600           RETPARAM-NORMALIZED-SALARY-CAP * WRK-POT-RESULTADO
024700        IF RETSERIE-SALARIO (WRK-ANO) GREATER
024800                                            WRK-TETO-NOMINAL
024900           MOVE WRK-TETO-NOMINAL
025000                                TO RETSERIE-SALARIO (WRK-ANO)
025100        END-IF
025200     END-IF
025300
025400     MOVE RETSERIE-SALARIO (WRK-ANO)
025500                                TO RETSERIE-RENDA (WRK-ANO)
025600     .
025700*----------------------------------------------------------------*
025800 1100-END.                      EXIT.
025900*----------------------------------------------------------------*
026000
026100*----------------------------------------------------------------*
026200*    PASSADA 2 (P3/P4) - ACUMULACAO PURA, SEM APOSENTADORIA, PARA
026300*    ENCONTRAR A PRIMEIRA IDADE DE PRONTIDAO FINANCEIRA
026400*----------------------------------------------------------------*
026500 2000-ACUMULACAO SECTION.
026600*----------------------------------------------------------------*
026700     MOVE 'N'                   TO WRK-FINANCIAL-READY-FLAG
026800     MOVE ZEROS                 TO WRK-FINANCIAL-READY-AGE
026900
027000     MOVE RETPARAM-STARTING-AGE TO WRK-LKP-AGE-IN
027100     CALL 'RETL0001A' USING RETPARAM-REGISTRO
027200                            WRK-LKP-AGE-IN
027300                            WRK-LKP-RESULTADO
027400     MOVE WRK-LKP-SAVING-RATE   TO WRK-TAXA-POUPANCA
027500
027600     COMPUTE WRK-SAVINGS ROUNDED =
027700        RETSERIE-SALARIO (1) * WRK-TAXA-POUPANCA / 100
027800     COMPUTE WRK-EMERGENCIA ROUNDED =
027900        RETSERIE-SALARIO (1) * RETPARAM-EMERGENCY-FUND-PCT / 100
028000     COMPUTE RETSERIE-DESPESA (1) ROUNDED =
028100        RETSERIE-SALARIO (1) - WRK-SAVINGS
028200     COMPUTE RETSERIE-PATRIMONIO (1) ROUNDED =
028300        RETPARAM-STARTING-FUND *
028400        (1 + WRK-EFET-SAVINGS-GROWTH / 100)
028500        + (WRK-SAVINGS - WRK-EMERGENCIA)
028600
028700     IF WRK-QTD-ANOS GREATER 1
028800        PERFORM 2100-ACUMULAR-ANO
028900           VARYING WRK-ANO FROM 2 BY 1
029000           UNTIL WRK-ANO GREATER WRK-QTD-ANOS
029100     END-IF
029200     .
029300*----------------------------------------------------------------*
029400 2000-END.                      EXIT.
029500*----------------------------------------------------------------*
029600
029700*----------------------------------------------------------------*
029800*    NOTE O DEFASAMENTO DE UM ANO: POUPANCA E DESPESA USAM O
029900*    SALARIO DO ANO ANTERIOR (CHAMADO 0561).
030000*----------------------------------------------------------------*
030100 2100-ACUMULAR-ANO SECTION.
030200*----------------------------------------------------------------*
030300     COMPUTE WRK-ANO-ANTERIOR = WRK-ANO - 1
030400     MOVE RETSERIE-IDADE (WRK-ANO) TO WRK-LKP-AGE-IN
030500     CALL 'RETL0001A' USING RETPARAM-REGISTRO
030600                            WRK-LKP-AGE-IN
030700                            WRK-LKP-RESULTADO
030800     MOVE WRK-LKP-SAVING-RATE   TO WRK-TAXA-POUPANCA
030900
031000     COMPUTE WRK-SAVINGS ROUNDED =
031100        RETSERIE-SALARIO (WRK-ANO-ANTERIOR) *
031200        WRK-TAXA-POUPANCA / 100
031300     COMPUTE WRK-EMERGENCIA ROUNDED =
031400        RETSERIE-SALARIO (WRK-ANO-ANTERIOR) *
031500        RETPARAM-EMERGENCY-FUND-PCT / 100
031600     COMPUTE RETSERIE-PATRIMONIO (WRK-ANO) ROUNDED =
031700        RETSERIE-PATRIMONIO (WRK-ANO-ANTERIOR) *
031800        (1 + WRK-EFET-SAVINGS-GROWTH / 100)
031900        + (WRK-SAVINGS - WRK-EMERGENCIA)
032000     COMPUTE RETSERIE-DESPESA (WRK-ANO) ROUNDED =
032100        RETSERIE-SALARIO (WRK-ANO-ANTERIOR) - WRK-SAVINGS
032200
032300     IF NOT WRK-PRONTO-ACHADA
032400        COMPUTE WRK-POT-EXPOENTE =
032500           RETSERIE-IDADE (WRK-ANO) - RETPARAM-STARTING-AGE
032600        COMPUTE WRK-POT-BASE = 1 + (WRK-EFET-INFLATION / 100)
032700        PERFORM 6000-CALCULAR-POTENCIA
032800        COMPUTE WRK-SPEND-CAP ROUNDED =
032900           RETPARAM-RETIREMENT-SPEND * WRK-POT-RESULTADO
033000        COMPUTE WRK-VALOR-TESTE ROUNDED =
033100           RETSERIE-PATRIMONIO (WRK-ANO) *
033200           RETPARAM-WITHDRAWAL-RATE / 100
033300        IF WRK-VALOR-TESTE NOT LESS WRK-SPEND-CAP
033400           MOVE RETSERIE-IDADE (WRK-ANO)
033500                                TO WRK-FINANCIAL-READY-AGE
033600           MOVE 'S'             TO WRK-FINANCIAL-READY-FLAG
033700        END-IF
033800     END-IF
033900     .
034000*----------------------------------------------------------------*
034100 2100-END.                      EXIT.
034200*----------------------------------------------------------------*
034300
034400*----------------------------------------------------------------*
034500*    PASSADA 3 (P5) - IDADE DE APOSENTADORIA PELO MODO ESCOLHIDO
034600*----------------------------------------------------------------*
034700 3000-DETERMINA-APOSENTADORIA SECTION.
034800*----------------------------------------------------------------*
034900     IF RETPARAM-MODE-MIN-AGE
035000        IF WRK-PRONTO-ACHADA
035100           IF WRK-FINANCIAL-READY-AGE GREATER
035200                                  RETPARAM-MIN-RETIREMENT-AGE
035300              MOVE WRK-FINANCIAL-READY-AGE
035400                                TO WRK-RETIREMENT-AGE
035500           ELSE
035600              MOVE RETPARAM-MIN-RETIREMENT-AGE
035700                                TO WRK-RETIREMENT-AGE
035800           END-IF
035900        ELSE
036000           MOVE RETPARAM-FINAL-AGE TO WRK-RETIREMENT-AGE
036100        END-IF
036200     ELSE
036300        IF WRK-PRONTO-ACHADA
036400           IF WRK-FINANCIAL-READY-AGE GREATER
036500                                  RETPARAM-STARTING-AGE
036600              MOVE WRK-FINANCIAL-READY-AGE
036700                                TO WRK-BASE-APOSENTADORIA
036800           ELSE
036900              MOVE RETPARAM-STARTING-AGE
037000                                TO WRK-BASE-APOSENTADORIA
037100           END-IF
037200        ELSE
037300           MOVE RETPARAM-FINAL-AGE TO WRK-BASE-APOSENTADORIA
037400        END-IF
037500        COMPUTE WRK-RETIREMENT-AGE =
037600           WRK-BASE-APOSENTADORIA + RETPARAM-EXTRA-YEARS-OF-WORK
037700        IF WRK-RETIREMENT-AGE GREATER RETPARAM-FINAL-AGE
037800           MOVE RETPARAM-FINAL-AGE TO WRK-RETIREMENT-AGE
037900        END-IF
038000     END-IF
038100
038200     MOVE WRK-RETIREMENT-AGE    TO RETSUMRY-RETIREMENT-AGE
038300     .
038400*----------------------------------------------------------------*
038500 3000-END.                      EXIT.
038600*----------------------------------------------------------------*
038700
038800*----------------------------------------------------------------*
038900*    PASSADA 4 (P6/P7/P8) - RESSIMULA OS ANOS 1..N-1; O ANO 0
039000*    NUNCA E ANO DE APOSENTADORIA E MANTEM A PASSADA 2
039100*----------------------------------------------------------------*
039200 4000-RESSIMULA-APOSENTADORIA SECTION.
039300*----------------------------------------------------------------*
039400     MOVE ZEROS                 TO WRK-BASE-SAQUE
039500
039600     IF WRK-QTD-ANOS GREATER 1
039700        PERFORM 4100-RESSIMULAR-ANO
039800           VARYING WRK-ANO FROM 2 BY 1
039900           UNTIL WRK-ANO GREATER WRK-QTD-ANOS
040000     END-IF
040100     .
040200*----------------------------------------------------------------*
040300 4000-END.                      EXIT.
040400*----------------------------------------------------------------*
040500
040600 4100-RESSIMULAR-ANO SECTION.
040700*----------------------------------------------------------------*
040800     IF RETSERIE-IDADE (WRK-ANO) LESS WRK-RETIREMENT-AGE
040900        MOVE RETSERIE-SALARIO (WRK-ANO)
041000                                TO RETSERIE-RENDA (WRK-ANO)
041100     ELSE
041200        PERFORM 4200-CALC-ANO-APOSENTADO
041300     END-IF
041400     .
041500*----------------------------------------------------------------*
041600 4100-END.                      EXIT.
041700*----------------------------------------------------------------*
041800
041900*----------------------------------------------------------------*
042000*    P6 - BASE DE SAQUE FIXADA NO PRIMEIRO ANO; P7/P8 - GASTO
042100*    LIMITADO, DESPESA EXTRA E PATRIMONIO PELO SAQUE BRUTO
042200*----------------------------------------------------------------*
042300 4200-CALC-ANO-APOSENTADO SECTION.
042400*----------------------------------------------------------------*
042500     COMPUTE WRK-ANO-ANTERIOR = WRK-ANO - 1
042600     IF RETSERIE-IDADE (WRK-ANO) EQUAL WRK-RETIREMENT-AGE
042700        COMPUTE WRK-BASE-SAQUE ROUNDED =
042800           RETSERIE-PATRIMONIO (WRK-ANO-ANTERIOR) *
042900           RETPARAM-WITHDRAWAL-RATE / 100
043000     END-IF
043100
043200     COMPUTE WRK-K =
043300        RETSERIE-IDADE (WRK-ANO) - WRK-RETIREMENT-AGE
043400
043500     MOVE WRK-K                 TO WRK-POT-EXPOENTE
043600     COMPUTE WRK-POT-BASE = 1 + (WRK-EFET-INFLATION / 100)
043700     PERFORM 6000-CALCULAR-POTENCIA
043800     MOVE WRK-POT-RESULTADO     TO WRK-INFL-K
043900
044000     COMPUTE WRK-NOMINAL-SAQUE ROUNDED =
044100        WRK-BASE-SAQUE * WRK-INFL-K
044200
044300     COMPUTE WRK-POT-EXPOENTE =
044400        RETSERIE-IDADE (WRK-ANO) - RETPARAM-STARTING-AGE
044500     PERFORM 6000-CALCULAR-POTENCIA
044600     COMPUTE WRK-SPEND-CAP ROUNDED =
044700        RETPARAM-RETIREMENT-SPEND * WRK-POT-RESULTADO
044800
044900     IF WRK-NOMINAL-SAQUE GREATER WRK-SPEND-CAP
045000        MOVE WRK-SPEND-CAP      TO WRK-SAQUE-LIMITADO
045100     ELSE
045200        MOVE WRK-NOMINAL-SAQUE  TO WRK-SAQUE-LIMITADO
045300     END-IF
045400     MOVE WRK-SAQUE-LIMITADO    TO WRK-SAQUE-NUMERICO
045500
045600     COMPUTE WRK-EXTRA ROUNDED =
045700        (RETPARAM-EXTRA-EXPENSE / 5) * WRK-INFL-K
045800     COMPUTE WRK-EMERGENCIA ROUNDED =
045900        WRK-SAQUE-LIMITADO * RETPARAM-EMERGENCY-FUND-PCT / 100
046000     COMPUTE RETSERIE-DESPESA (WRK-ANO) ROUNDED =
046100        WRK-SAQUE-LIMITADO + WRK-EXTRA + WRK-EMERGENCIA
046200
046300     COMPUTE WRK-GROSS ROUNDED =
046400        RETSERIE-DESPESA (WRK-ANO) /
046500        (1 - RETPARAM-RETIREMENT-TAX / 100)
046600
046700     COMPUTE RETSERIE-PATRIMONIO (WRK-ANO) ROUNDED =
046800        RETSERIE-PATRIMONIO (WRK-ANO-ANTERIOR) *
046900        (1 + WRK-EFET-RETIREMENT-GROWTH / 100)
047000        - WRK-GROSS
047100
047200     MOVE WRK-GROSS             TO RETSERIE-RENDA (WRK-ANO)
047300     MOVE ZEROS                 TO RETSERIE-SALARIO (WRK-ANO)
047400     .
047500*----------------------------------------------------------------*
047600 4200-END.                      EXIT.
047700*----------------------------------------------------------------*
047800
047900*----------------------------------------------------------------*
048000*    SUCESSO (USO DO SIMULADOR DE MONTE CARLO) - PATRIMONIO NUNCA
048100*    NEGATIVO EM NENHUMA IDADE DA SERIE
048200*----------------------------------------------------------------*
048300 4400-VERIFICAR-SUCESSO SECTION.
048400*----------------------------------------------------------------*
048500     MOVE 'S'                   TO WRK-SUCESSO
048600     PERFORM 4410-CHECAR-ANO
048700        VARYING WRK-ANO FROM 1 BY 1
048800        UNTIL WRK-ANO GREATER WRK-QTD-ANOS
048900     .
049000*----------------------------------------------------------------*
049100 4400-END.                      EXIT.
049200*----------------------------------------------------------------*
049300
049400 4410-CHECAR-ANO SECTION.
049500*----------------------------------------------------------------*
049600     IF RETSERIE-PATRIMONIO (WRK-ANO) LESS ZEROS
049700        MOVE 'N'                TO WRK-SUCESSO
049800     END-IF
049900     .
050000*----------------------------------------------------------------*
050100 4410-END.                      EXIT.
050200*----------------------------------------------------------------*
050300
050400*----------------------------------------------------------------*
050500*    R1 - DEFLATOR ACUMULADO ATE A APOSENTADORIA, REBASEADO NO
050600*    PRIMEIRO ANO DE APOSENTADORIA (CHAMADO 0671)
050700*----------------------------------------------------------------*
050800 4500-DEFLACIONAR-SERIE SECTION.
050900*----------------------------------------------------------------*
051000     MOVE 1.0000                TO RETSERIE-DEFLATOR (1)
051100     COMPUTE RETSERIE-RENDA-REAL (1) ROUNDED =
051200        RETSERIE-RENDA (1) / RETSERIE-DEFLATOR (1)
051300     COMPUTE RETSERIE-DESPESA-REAL (1) ROUNDED =
051400        RETSERIE-DESPESA (1) / RETSERIE-DEFLATOR (1)
051500
051600     IF WRK-QTD-ANOS GREATER 1
051700        PERFORM 4600-DEFLACIONAR-ANO
051800           VARYING WRK-ANO FROM 2 BY 1
051900           UNTIL WRK-ANO GREATER WRK-QTD-ANOS
052000     END-IF
052100     .
052200*----------------------------------------------------------------*
052300 4500-END.                      EXIT.
052400*----------------------------------------------------------------*
052500
052600 4600-DEFLACIONAR-ANO SECTION.
052700*----------------------------------------------------------------*
052800     COMPUTE WRK-ANO-ANTERIOR = WRK-ANO - 1
052900     IF RETSERIE-IDADE (WRK-ANO) LESS WRK-RETIREMENT-AGE
053000        COMPUTE RETSERIE-DEFLATOR (WRK-ANO) ROUNDED =
053100           RETSERIE-DEFLATOR (WRK-ANO-ANTERIOR) *
053200           (1 + WRK-EFET-INFLATION / 100)
053300     ELSE
053400        COMPUTE WRK-POT-EXPOENTE =
053500           RETSERIE-IDADE (WRK-ANO) - WRK-RETIREMENT-AGE
053600        COMPUTE WRK-POT-BASE = 1 + (WRK-EFET-INFLATION / 100)
053700        PERFORM 6000-CALCULAR-POTENCIA
053800        MOVE WRK-POT-RESULTADO
053900                            TO RETSERIE-DEFLATOR (WRK-ANO)
054000     END-IF
054100
054200     COMPUTE RETSERIE-RENDA-REAL (WRK-ANO) ROUNDED =
054300        RETSERIE-RENDA (WRK-ANO) /
054400        RETSERIE-DEFLATOR (WRK-ANO)
054500     COMPUTE RETSERIE-DESPESA-REAL (WRK-ANO) ROUNDED =
054600        RETSERIE-DESPESA (WRK-ANO) /
054700        RETSERIE-DEFLATOR (WRK-ANO)
054800     .
054900*----------------------------------------------------------------*
055000 4600-END.                      EXIT.
055100*----------------------------------------------------------------*
055200
055300*----------------------------------------------------------------*
055400*    P9 - TAXA MEDIA DE SAQUE SOBRE O PATRIMONIO DO PRIMEIRO ANO
055500*    DE APOSENTADORIA
055600*----------------------------------------------------------------*
055700 5000-TAXA-MEDIA-SAQUE SECTION.
055800*----------------------------------------------------------------*
055900     COMPUTE WRK-ANOS-APOSENTADO =
056000        WRK-QTD-ANOS -
056100        (WRK-RETIREMENT-AGE - RETPARAM-STARTING-AGE)
056200     COMPUTE WRK-IDX-ANO-APOSENTADORIA =
056300        WRK-RETIREMENT-AGE - RETPARAM-STARTING-AGE + 1
056400
056500     MOVE ZEROS                 TO WRK-SOMA-DESPESAS
056600     IF WRK-ANOS-APOSENTADO GREATER ZEROS
056700        PERFORM 5100-SOMAR-DESPESA
056800           VARYING WRK-ANO FROM WRK-IDX-ANO-APOSENTADORIA
056900           BY 1
057000           UNTIL WRK-ANO GREATER WRK-QTD-ANOS
057100     END-IF
057200
057300     IF WRK-ANOS-APOSENTADO GREATER ZEROS
057400     AND RETSERIE-PATRIMONIO (WRK-IDX-ANO-APOSENTADORIA)
057500                                GREATER ZEROS
057600        COMPUTE RETSUMRY-AVG-WDRL-RATE ROUNDED =
057700           (WRK-SOMA-DESPESAS / WRK-ANOS-APOSENTADO) /
057800           RETSERIE-PATRIMONIO (WRK-IDX-ANO-APOSENTADORIA) * 100
057900     ELSE
058000        MOVE ZEROS               TO RETSUMRY-AVG-WDRL-RATE
058100     END-IF
058200
058300     MOVE RETPARAM-WITHDRAWAL-RATE TO RETSUMRY-INIT-WDRL-RATE
058400     MOVE RETSERIE-PATRIMONIO (WRK-QTD-ANOS)
058500                                TO RETSUMRY-FINAL-NET-WORTH
058600     .
058700*----------------------------------------------------------------*
058800 5000-END.                      EXIT.
058900*----------------------------------------------------------------*
059000
059100 5100-SOMAR-DESPESA SECTION.
059200*----------------------------------------------------------------*
059300     ADD RETSERIE-DESPESA (WRK-ANO) TO WRK-SOMA-DESPESAS
059400     .
059500*----------------------------------------------------------------*
059600 5100-END.                      EXIT.
059700*----------------------------------------------------------------*
059800
059900*----------------------------------------------------------------*
060000*    P10 - POTENCIA (1+TAXA)**EXPOENTE POR MULTIPLICACAO REPETIDA;
060100*    NAO HA FUNCAO INTRINSECA DISPONIVEL NESTE COMPILADOR
060200*----------------------------------------------------------------*
060300 6000-CALCULAR-POTENCIA SECTION.
060400*----------------------------------------------------------------*
060500     MOVE 1.0000                TO WRK-POT-RESULTADO
060600     IF WRK-POT-EXPOENTE GREATER ZEROS
060700        PERFORM 6100-MULTIPLICAR-POTENCIA
060800           VARYING WRK-POT-CONTADOR FROM 1 BY 1
060900           UNTIL WRK-POT-CONTADOR GREATER WRK-POT-EXPOENTE
061000     END-IF
061100     .
061200*----------------------------------------------------------------*
061300 6000-END.                      EXIT.
061400*----------------------------------------------------------------*
061500
061600 6100-MULTIPLICAR-POTENCIA SECTION.
061700*----------------------------------------------------------------*
061800     COMPUTE WRK-POT-RESULTADO ROUNDED =
061900        WRK-POT-RESULTADO * WRK-POT-BASE
062000     .
062100*----------------------------------------------------------------*
062200 6100-END.                      EXIT.
062300*----------------------------------------------------------------*
062400
062500*----------------------------------------------------------------*
062600*    DEVOLVE O CONTROLE AO CHAMADOR
062700*----------------------------------------------------------------*
062800 9999-FINALIZAR SECTION.
062900*----------------------------------------------------------------*
063000     GOBACK
063100     .
063200*----------------------------------------------------------------*
063300 9999-END.                      EXIT.
063400*----------------------------------------------------------------*
