000100*================================================================*
000200* DESCRICAO..: BOOK DE PARAMETROS DA PROJECAO DE APOSENTADORIA
000300* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000400* DATA.......: 11/03/2011
000500* TAMANHO....: 00350
000600*----------------------------------------------------------------*
000700* RETPARAM-STARTING-AGE          = IDADE ATUAL DA PESSOA
000800* RETPARAM-STARTING-FUND         = PATRIMONIO INVESTIDO ATUAL
000900* RETPARAM-STARTING-SALARY       = SALARIO ANUAL ATUAL
001000* RETPARAM-NORMALIZED-SALARY-CAP = TETO DE SALARIO EM $ DE HOJE
001100* RETPARAM-RETIREMENT-MODE       = 'E' ANOS EXTRAS / 'M' IDADE MIN
001200* RETPARAM-EXTRA-YEARS-OF-WORK   = ANOS EXTRAS DE TRAB. (MODO E)
001300* RETPARAM-MIN-RETIREMENT-AGE    = IDADE MINIMA DE SAIDA (MODO M)
001400* RETPARAM-SAVING-RATE           = % PADRAO DE POUPANCA DO SALARIO
001500* RETPARAM-SAVINGS-GROWTH        = % CRESCIMENTO DA CARTEIRA ATIVA
001600* RETPARAM-RETIREMENT-GROWTH     = % CRESCIMENTO NA APOSENTADORIA
001700* RETPARAM-WITHDRAWAL-RATE       = % DE SAQUE INICIAL CONFORTAVEL
001800* RETPARAM-RAISE-RATE            = % DE REAJUSTE SALARIAL PADRAO
001900* RETPARAM-EMERGENCY-FUND-PCT    = % DE GASTO EMERGENCIAL
002000* RETPARAM-RETIREMENT-SPEND      = GASTO ALVO NA APOSENTADORIA
002100* RETPARAM-EXTRA-EXPENSE         = DESPESA EXTRA DE 5 ANOS
002200* RETPARAM-RETIREMENT-TAX        = % MEDIA DE IMPOSTO NA APOSENT.
002300* RETPARAM-FINAL-AGE             = IDADE ASSUMIDA DE FALECIMENTO
002400* RETPARAM-INFLATION             = % MEDIA DE INFLACAO ANUAL
002500* RETPARAM-UPGRADE-COUNT         = QTDE DE ENTRADAS DE REAJUSTE
002600* RETPARAM-UPGRADE               = TABELA DE REAJUSTES SALARIAIS
002700* RETPARAM-VAR-RATE-COUNT        = QTDE DE FAIXAS DE POUPANCA VAR.
002800* RETPARAM-VAR-RATE              = TABELA DE POUPANCA VARIAVEL
002900*================================================================*
003000 01  RETPARAM-HEADER.
003100  05  RETPARAM-COD-BOOK            PIC X(08) VALUE 'RETPARAM'.
003200  05  RETPARAM-TAM-BOOK             PIC 9(05) VALUE 00350.
003300 01  RETPARAM-REGISTRO.
003400  05  RETPARAM-STARTING-AGE         PIC 9(03).
003500  05  RETPARAM-STARTING-FUND        PIC S9(09)V99.
003600  05  RETPARAM-STARTING-SALARY      PIC 9(09)V99.
003700  05  RETPARAM-NORMALIZED-SALARY-CAP
003800                                     PIC 9(09)V99.
003900  05  RETPARAM-RETIREMENT-MODE      PIC X(01).
004000      88  RETPARAM-MODE-EXTRA-YEARS VALUE 'E'.
004100      88  RETPARAM-MODE-MIN-AGE     VALUE 'M'.
004200  05  RETPARAM-EXTRA-YEARS-OF-WORK  PIC 9(02).
004300  05  RETPARAM-MIN-RETIREMENT-AGE   PIC 9(03).
004400  05  RETPARAM-SAVING-RATE          PIC 9(03)V99.
004500  05  RETPARAM-SAVINGS-GROWTH       PIC S9(02)V99.
004600  05  RETPARAM-RETIREMENT-GROWTH    PIC S9(02)V99.
004700  05  RETPARAM-WITHDRAWAL-RATE      PIC 9(02)V99.
004800  05  RETPARAM-RAISE-RATE           PIC 9(02)V99.
004900  05  RETPARAM-EMERGENCY-FUND-PCT   PIC 9(02)V99.
005000  05  RETPARAM-RETIREMENT-SPEND     PIC 9(09)V99.
005100  05  RETPARAM-EXTRA-EXPENSE        PIC 9(09)V99.
005200  05  RETPARAM-RETIREMENT-TAX       PIC 9(02)V99.
005300  05  RETPARAM-FINAL-AGE            PIC 9(03).
005400  05  RETPARAM-INFLATION            PIC 9(02)V99.
005500  05  RETPARAM-UPGRADE-COUNT        PIC 9(02).
005600  05  RETPARAM-UPGRADE OCCURS 10 TIMES
005700                       INDEXED BY RETPARAM-IDX-UPG.
005800   10 RETPARAM-UPG-AGE               PIC 9(03).
005900   10 RETPARAM-UPG-TYPE               PIC X(01).
006000       88  RETPARAM-UPG-IS-RAISE      VALUE 'R'.
006100       88  RETPARAM-UPG-IS-ABSOLUTE   VALUE 'A'.
006200   10 RETPARAM-UPG-VALUE              PIC 9(09)V99.
006300  05  RETPARAM-VAR-RATE-COUNT        PIC 9(02).
006400  05  RETPARAM-VAR-RATE OCCURS 10 TIMES
006500                        INDEXED BY RETPARAM-IDX-VSR.
006600   10 RETPARAM-VSR-AGE                PIC 9(03).
006700   10 RETPARAM-VSR-RATE                PIC 9(03)V99.
006800  05  FILLER                          PIC X(16).
