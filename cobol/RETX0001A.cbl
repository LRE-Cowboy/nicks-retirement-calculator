000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000300* DATA.......: 22/03/2011
000400* DESCRICAO..: RELATORIO DA PROJECAO DE APOSENTADORIA - METRICAS,
000500*              DETALHE ANO-A-ANO, MONTE CARLO, SENSIBILIDADE E
000600*              EXPORTACAO DE PREMISSAS/RESULTADOS
000700* NOME.......: RETX0001A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  RETX0001A.
001100 AUTHOR.      M. AZEVEDO.
001200 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS FINANCEIROS.
001300 DATE-WRITTEN. 22/03/2011.
001400 DATE-COMPILED.
001500 SECURITY.    USO INTERNO - NAO DISTRIBUIR.
001600*================================================================*
001700*  HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* 22/03/2011 MAZ CHAMADO 0523 - VERSAO INICIAL: TITULO, METRICAS
002000*            CHAVE E DETALHE ANO-A-ANO DA PROJECAO.
002100* 08/12/1998 RPA CHAMADO 0306 - REVISAO PARA VIRADA DO SECULO:
002200*            CABECALHO DE DATA USA ANO COM 4 DIGITOS (COPY
002300*            RETDATE); SEM ALTERACAO NECESSARIA.
002400* 30/08/2012 JCS CHAMADO 0558 - INCLUI BLOCO DE RESULTADOS DO
002500*            MONTE CARLO.
002600* 11/02/2014 JCS CHAMADO 0612 - INCLUI TABELA DE SENSIBILIDADE
002700*            DA TAXA DE POUPANCA.
002800* 04/09/2017 LMS CHAMADO 0673 - INCLUI EXPORTACAO DE PREMISSAS E
002900*            RESULTADOS (ASSUMPTIONS/OUTCOMES) E AS NOTAS FIXAS
003000*            DE RODAPE EXIGIDAS PELA DIRETORIA FINANCEIRA.
003100* 21/01/2021 RPA CHAMADO 0722 - PASSA A RECEBER UM INDICADOR DE
003200*            MODO (ABRIR/ESCREVER/FECHAR) PARA PERMITIR VARIOS
003300*            REGISTROS DE PARAMETROS NO MESMO LOTE, CADA UM COM
003400*            SUA PROPRIA SECAO DE RELATORIO.
003500* 14/05/2026 OAR CHAMADO 0781 - BLOCO DE EXPORTACAO DE PREMISSAS
003600*            PASSA A GRAVAR TODOS OS CAMPOS DO BOOK RETPARAM,
003700*            INCLUSIVE AS TABELAS DE REAJUSTE SALARIAL E DE
003800*            POUPANCA VARIAVEL, CONFORME APONTADO PELA AUDITORIA
003900*            DE CONTROLES INTERNOS.
004000* 10/08/2026 OAR CHAMADO 0784 - AUDITORIA DE CONTROLES INTERNOS:
004100*            CONTADOR DE LINHA DA PAGINA (WRK-IND-LINHA) PROMOVIDO
004200*            A NIVEL 77, NO MESMO PADRAO DO CONTADOR DE REL0002A.
004300* 10/08/2026 OAR CHAMADO 0789 - AUDITORIA DE CONTROLES INTERNOS:
004400*            INDICADOR DE MODO DA LINKAGE SECTION RENOMEADO DE
004500*            LNK-MODO-RELATORIO PARA WRK-MODO-RELATORIO, IGUAL AO
004600*            NOME JA USADO PELO CHAMADOR RETR0001A, POIS O
004700*            PREFIXO LNK- NAO E USADO PELO RESTANTE DA CASA;
004800*            REMOVIDO TAMBEM O PARAGRAFO SPECIAL-NAMES, SEM USO
004900*            NA PROCEDURE DIVISION.
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RETX0001A-SAIDA     ASSIGN TO "RETX0001A.txt"
005500     ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  RETX0001A-SAIDA.
006100 01  WRK-RETX0001A-REGISTRO.
006200     05  WRK-RETX0001A-STRING    PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500
006600 77  WRK-IND-LINHA                PIC 9(03) COMP VALUE ZEROS.
006700 01  WRK-CONTROLE-AREA.
006800     05  WRK-IND-PAGINACAO        PIC 9(02) COMP VALUE ZEROS.
006900     05  WRK-MAX-LINHAS-PAGINA    PIC 9(03) COMP VALUE 50.
007000     05  WRK-IND-UPG              PIC 9(02) COMP VALUE ZEROS.
007100     05  WRK-IND-VSR              PIC 9(02) COMP VALUE ZEROS.
007200     05  FILLER                  PIC X(04).
007300
007400 01  WRK-EDICAO-AREA.
007500     05  WRK-PCT-1DP              PIC 9(03)V9 VALUE ZEROS.
007600     05  WRK-FATOR-2DP            PIC 9(03)V99 VALUE ZEROS.
007700     05  WRK-NW-INTEIRO           PIC S9(11) VALUE ZEROS.
007800     05  FILLER                  PIC X(05).
007900
008000*    CAMPOS DE EDICAO DE SAIDA - RECEBEM VIA MOVE DIRETO DO
008100*    CAMPO NUMERICO DE ORIGEM (OU DE WRK-EDICAO-AREA QUANDO O
008200*    VALOR PRECISA SER ANTES ARREDONDADO/TRUNCADO).
008300 01  WRK-PCT-1DP-EDITADO          PIC ZZ9.9 VALUE ZEROS.
008400 01  WRK-PCT-2DP-EDITADO          PIC ZZ9.99 VALUE ZEROS.
008500 01  WRK-PCT-2DP-SIGNADO-EDITADO  PIC -Z9.99 VALUE ZEROS.
008600 01  WRK-FATOR-2DP-EDITADO        PIC Z9.99 VALUE ZEROS.
008700 01  WRK-IDADE-EDITADA            PIC ZZ9 VALUE ZEROS.
008800 01  WRK-IND-TABELA-EDITADO       PIC Z9 VALUE ZEROS.
008900 01  WRK-MONEY-GRANDE-EDITADO     PIC -ZZZ,ZZZ,ZZZ,ZZ9.99
009000                                  VALUE ZEROS.
009100 01  WRK-MONEY-INTEIRO-EDITADO    PIC -ZZZ,ZZZ,ZZZ,ZZ9
009200                                  VALUE ZEROS.
009300 01  WRK-MONEY-PEQ-SEM-SINAL-ED   PIC ZZZ,ZZZ,ZZ9.99
009400                                  VALUE ZEROS.
009500 01  WRK-MONEY-PEQ-COM-SINAL-ED   PIC -ZZZ,ZZZ,ZZ9.99
009600                                  VALUE ZEROS.
009700
009800*    REDEFINES DE APOIO (VISOES ALTERNATIVAS, SEM USO NA
009900*    FORMATACAO DE SAIDA ACIMA - A EDICAO E SEMPRE FEITA POR
010000*    MOVE DIRETO DO CAMPO NUMERICO DE ORIGEM).
010100 01  WRK-DELTA-NUMERICO            PIC S9(01) VALUE ZEROS.
010200 01  WRK-DELTA-ALPHA REDEFINES WRK-DELTA-NUMERICO
010300                                  PIC X(01).
010400
010500 01  WRK-NW-PEQUENO-NUMERICO       PIC S9(09)V99 VALUE ZEROS.
010600 01  WRK-NW-PEQUENO-ALPHA REDEFINES WRK-NW-PEQUENO-NUMERICO
010700                                  PIC X(11).
010800
010900 01  WRK-IDADE-NUMERICA            PIC 9(03) VALUE ZEROS.
011000 01  WRK-IDADE-ALPHA REDEFINES WRK-IDADE-NUMERICA
011100                                  PIC X(03).
011200
011300 01  WRK-LINHA-BRANCO              PIC X(132) VALUE SPACES.
011400
011500 01  WRK-LINHA-TRACO                PIC X(080) VALUE ALL '-'.
011600
011700 01  WRK-TITULO-LINHA.
011800     05  FILLER                    PIC X(010) VALUE
011900         'RETX0001A '.
012000     05  FILLER                    PIC X(040) VALUE
012100         'RELATORIO DE PROJECAO DE APOSENTADORIA  '.
012200     05  WRK-TIT-DATA               PIC X(010) VALUE SPACES.
012300     05  FILLER                    PIC X(003) VALUE '  '.
012400     05  WRK-TIT-HORA               PIC X(005) VALUE SPACES.
012500
012600 01  WRK-ROTULO-VALOR-LINHA.
012700     05  WRK-RV-ROTULO              PIC X(044) VALUE SPACES.
012800     05  FILLER                    PIC X(002) VALUE ': '.
012900     05  WRK-RV-VALOR               PIC X(040) VALUE SPACES.
013000
013100 01  WRK-CAB-DETALHE-LINHA.
013200     05  FILLER                    PIC X(006) VALUE 'IDADE '.
013300     05  FILLER                    PIC X(014) VALUE
013400         'SALARIO       '.
013500     05  FILLER                    PIC X(014) VALUE
013600         'RENDA         '.
013700     05  FILLER                    PIC X(014) VALUE
013800         'DESPESA       '.
013900     05  FILLER                    PIC X(016) VALUE
014000         'PATRIMONIO      '.
014100     05  FILLER                    PIC X(014) VALUE
014200         'RENDA REAL    '.
014300     05  FILLER                    PIC X(014) VALUE
014400         'DESPESA REAL  '.
014500
014600 01  WRK-DET-LINHA.
014700     05  WRK-DET-IDADE              PIC ZZ9.
014800     05  FILLER                    PIC X(002) VALUE SPACES.
014900     05  WRK-DET-SALARIO            PIC ZZZ,ZZZ,ZZ9.99.
015000     05  FILLER                    PIC X(001) VALUE SPACES.
015100     05  WRK-DET-RENDA              PIC -ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                    PIC X(001) VALUE SPACES.
015300     05  WRK-DET-DESPESA            PIC -ZZZ,ZZZ,ZZ9.99.
015400     05  FILLER                    PIC X(001) VALUE SPACES.
015500     05  WRK-DET-PATRIMONIO         PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
015600     05  FILLER                    PIC X(001) VALUE SPACES.
015700     05  WRK-DET-RENDA-REAL         PIC -ZZZ,ZZZ,ZZ9.99.
015800     05  FILLER                    PIC X(001) VALUE SPACES.
015900     05  WRK-DET-DESPESA-REAL       PIC -ZZZ,ZZZ,ZZ9.99.
016000     05  WRK-DET-MARCA              PIC X(020) VALUE SPACES.
016100
016200 01  WRK-CAB-SENS-LINHA.
016300     05  FILLER                    PIC X(008) VALUE 'DELTA   '.
016400     05  FILLER                    PIC X(022) VALUE
016500         'TAXA POUPANCA AJUST.  '.
016600     05  FILLER                    PIC X(018) VALUE
016700         'IDADE APOSENT.    '.
016800     05  FILLER                    PIC X(020) VALUE
016900         'PATRIMONIO FINAL    '.
017000
017100 01  WRK-SENS-LINHA.
017200     05  WRK-SENS-DELTA             PIC -9.
017300     05  FILLER                    PIC X(007) VALUE SPACES.
017400     05  WRK-SENS-TAXA              PIC ZZ9.99.
017500     05  FILLER                    PIC X(015) VALUE SPACES.
017600     05  WRK-SENS-IDADE             PIC ZZ9.
017700     05  FILLER                    PIC X(015) VALUE SPACES.
017800     05  WRK-SENS-PATRIMONIO        PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
017900
018000 LINKAGE SECTION.
018100 01  WRK-MODO-RELATORIO            PIC X(01).
018200     88  WRK-MODO-ABRIR            VALUE 'A'.
018300     88  WRK-MODO-ESCREVER         VALUE 'E'.
018400     88  WRK-MODO-FECHAR           VALUE 'F'.
018500
018600 COPY RETPARAM.
018700 COPY RETSERIE.
018800 COPY RETSUMRY.
018900 COPY RETSENT.
019000 COPY RETDATE.
019100
019200*================================================================*
019300 PROCEDURE DIVISION USING WRK-MODO-RELATORIO
019400                           RETPARAM-REGISTRO
019500                           RETSERIE-TABELA
019600                           RETSUMRY-REGISTRO
019700                           RETSENT-TABELA
019800                           RETDATE-REGISTRO.
019900*================================================================*
020000
020100*----------------------------------------------------------------*
020200*    PROCESSAMENTO PRINCIPAL - DESPACHA CONFORME O MODO RECEBIDO
020300*----------------------------------------------------------------*
020400 0000-PROCESSAR SECTION.
020500*----------------------------------------------------------------*
020600     EVALUATE TRUE
020700        WHEN WRK-MODO-ABRIR
020800           PERFORM 0001-ABRIR-ARQUIVO
020900        WHEN WRK-MODO-ESCREVER
021000           PERFORM 0010-GERAR-BLOCO-RELATORIO
021100        WHEN WRK-MODO-FECHAR
021200           PERFORM 0099-FECHAR-ARQUIVO
021300     END-EVALUATE
021400     PERFORM 9999-FINALIZAR
021500     .
021600*----------------------------------------------------------------*
021700 0000-END.                      EXIT.
021800*----------------------------------------------------------------*
021900
022000 0001-ABRIR-ARQUIVO SECTION.
022100*----------------------------------------------------------------*
022200     OPEN OUTPUT RETX0001A-SAIDA
022300     MOVE 1                       TO WRK-IND-PAGINACAO
022400     MOVE ZEROS                   TO WRK-IND-LINHA
022500     .
022600*----------------------------------------------------------------*
022700 0001-END.                      EXIT.
022800*----------------------------------------------------------------*
022900
023000*----------------------------------------------------------------*
023100*    UMA SECAO COMPLETA DE RELATORIO PARA O REGISTRO DE
023200*    PARAMETROS CORRENTE (BLOCOS 1 A 6)
023300*----------------------------------------------------------------*
023400 0010-GERAR-BLOCO-RELATORIO SECTION.
023500*----------------------------------------------------------------*
023600     PERFORM 0100-BLOCO-TITULO
023700     PERFORM 0200-BLOCO-METRICAS-CHAVE
023800     PERFORM 0300-BLOCO-DETALHE-PROJECAO
023900     PERFORM 0400-BLOCO-MONTE-CARLO
024000     PERFORM 0500-BLOCO-SENSIBILIDADE
024100     PERFORM 0600-BLOCO-EXPORTACAO
024200     .
024300*----------------------------------------------------------------*
024400 0010-END.                      EXIT.
024500*----------------------------------------------------------------*
024600
024700*----------------------------------------------------------------*
024800*    BLOCO 1 - TITULO
024900*----------------------------------------------------------------*
025000 0100-BLOCO-TITULO SECTION.
025100*----------------------------------------------------------------*
025200     STRING RETDATE-DATA-DIA      DELIMITED BY SIZE
025300            '/'                   DELIMITED BY SIZE
025400            RETDATE-DATA-MES      DELIMITED BY SIZE
025500            '/'                   DELIMITED BY SIZE
025600            RETDATE-DATA-ANO      DELIMITED BY SIZE
025700            INTO WRK-TIT-DATA
025800
025900     STRING RETDATE-HORA          DELIMITED BY SIZE
026000            ':'                   DELIMITED BY SIZE
026100            RETDATE-MINUTO        DELIMITED BY SIZE
026200            INTO WRK-TIT-HORA
026300
026400     PERFORM 0901-ESCREVER-BRANCO
026500     MOVE WRK-TITULO-LINHA        TO WRK-RETX0001A-STRING
026600     PERFORM 0900-ESCREVER-LINHA
026700     MOVE WRK-LINHA-TRACO         TO WRK-RETX0001A-STRING
026800     PERFORM 0900-ESCREVER-LINHA
026900     .
027000*----------------------------------------------------------------*
027100 0100-END.                      EXIT.
027200*----------------------------------------------------------------*
027300
027400*----------------------------------------------------------------*
027500*    BLOCO 2 - METRICAS CHAVE
027600*----------------------------------------------------------------*
027700 0200-BLOCO-METRICAS-CHAVE SECTION.
027800*----------------------------------------------------------------*
027900     MOVE RETSUMRY-RETIREMENT-AGE  TO WRK-IDADE-EDITADA
028000     MOVE 'IDADE DE APOSENTADORIA'  TO WRK-RV-ROTULO
028100     MOVE WRK-IDADE-EDITADA         TO WRK-RV-VALOR
028200     PERFORM 0910-ESCREVER-ROTULO-VALOR
028300
028400     MOVE RETSUMRY-YEARS-TO-RETIRE TO WRK-IDADE-EDITADA
028500     MOVE 'ANOS ATE A APOSENTADORIA' TO WRK-RV-ROTULO
028600     MOVE WRK-IDADE-EDITADA         TO WRK-RV-VALOR
028700     PERFORM 0910-ESCREVER-ROTULO-VALOR
028800
028900     COMPUTE WRK-PCT-1DP ROUNDED =
029000        RETSUMRY-INIT-WDRL-RATE
029100     MOVE WRK-PCT-1DP              TO WRK-PCT-1DP-EDITADO
029200     MOVE 'TAXA DE SAQUE INICIAL (%)' TO WRK-RV-ROTULO
029300     MOVE WRK-PCT-1DP-EDITADO       TO WRK-RV-VALOR
029400     PERFORM 0910-ESCREVER-ROTULO-VALOR
029500
029600     MOVE RETSUMRY-AVG-WDRL-RATE   TO WRK-PCT-2DP-EDITADO
029700     MOVE 'TAXA MEDIA DE SAQUE (%)'  TO WRK-RV-ROTULO
029800     MOVE WRK-PCT-2DP-EDITADO       TO WRK-RV-VALOR
029900     PERFORM 0910-ESCREVER-ROTULO-VALOR
030000
030100     COMPUTE WRK-PCT-1DP ROUNDED =
030200        RETSUMRY-MC-SUCCESS-RATE
030300     MOVE WRK-PCT-1DP              TO WRK-PCT-1DP-EDITADO
030400     MOVE 'TAXA DE SUCESSO MONTE CARLO (%)'
030500                                    TO WRK-RV-ROTULO
030600     MOVE WRK-PCT-1DP-EDITADO       TO WRK-RV-VALOR
030700     PERFORM 0910-ESCREVER-ROTULO-VALOR
030800
030900     COMPUTE WRK-FATOR-2DP ROUNDED =
031000        RETSUMRY-INFLATION-FACTOR
031100     MOVE WRK-FATOR-2DP            TO WRK-FATOR-2DP-EDITADO
031200     MOVE RETPARAM-FINAL-AGE       TO WRK-IDADE-EDITADA
031300     STRING '$1.00 HOJE = $' DELIMITED BY SIZE
031400            WRK-FATOR-2DP-EDITADO  DELIMITED BY SIZE
031500            ' NA IDADE ' DELIMITED BY SIZE
031600            WRK-IDADE-EDITADA      DELIMITED BY SIZE
031700            INTO WRK-RV-VALOR
031800     MOVE 'IMPACTO TOTAL DA INFLACAO'   TO WRK-RV-ROTULO
031900     PERFORM 0910-ESCREVER-ROTULO-VALOR
032000     .
032100*----------------------------------------------------------------*
032200 0200-END.                      EXIT.
032300*----------------------------------------------------------------*
032400
032500*----------------------------------------------------------------*
032600*    BLOCO 3 - DETALHE ANO-A-ANO DA PROJECAO, COM QUEBRA DE
032700*    CONTROLE NA IDADE DE APOSENTADORIA E REPAGINACAO
032800*----------------------------------------------------------------*
032900 0300-BLOCO-DETALHE-PROJECAO SECTION.
033000*----------------------------------------------------------------*
033100     PERFORM 0901-ESCREVER-BRANCO
033200     PERFORM 0310-CABECALHO-DETALHE
033300     PERFORM 0320-ESCREVER-DETALHE-ANO
033400        VARYING RETSERIE-IDX FROM 1 BY 1
033500        UNTIL RETSERIE-IDX GREATER RETSERIE-QTDE-ANOS
033600     .
033700*----------------------------------------------------------------*
033800 0300-END.                      EXIT.
033900*----------------------------------------------------------------*
034000
034100 0310-CABECALHO-DETALHE SECTION.
034200*----------------------------------------------------------------*
034300     MOVE WRK-CAB-DETALHE-LINHA   TO WRK-RETX0001A-STRING
034400     PERFORM 0900-ESCREVER-LINHA
034500     MOVE WRK-LINHA-TRACO         TO WRK-RETX0001A-STRING
034600     PERFORM 0900-ESCREVER-LINHA
034700     .
034800*----------------------------------------------------------------*
034900 0310-END.                      EXIT.
035000*----------------------------------------------------------------*
035100
035200 0320-ESCREVER-DETALHE-ANO SECTION.
035300*----------------------------------------------------------------*
035400     IF WRK-IND-LINHA GREATER WRK-MAX-LINHAS-PAGINA
035500        ADD 1                     TO WRK-IND-PAGINACAO
035600        MOVE ZEROS                TO WRK-IND-LINHA
035700        PERFORM 0901-ESCREVER-BRANCO
035800        PERFORM 0310-CABECALHO-DETALHE
035900     END-IF
036000
036100     MOVE RETSERIE-IDADE (RETSERIE-IDX)  TO WRK-DET-IDADE
036200     MOVE RETSERIE-SALARIO (RETSERIE-IDX) TO WRK-DET-SALARIO
036300     MOVE RETSERIE-RENDA (RETSERIE-IDX)   TO WRK-DET-RENDA
036400     MOVE RETSERIE-DESPESA (RETSERIE-IDX) TO WRK-DET-DESPESA
036500     MOVE RETSERIE-PATRIMONIO (RETSERIE-IDX)
036600                                  TO WRK-DET-PATRIMONIO
036700     MOVE RETSERIE-RENDA-REAL (RETSERIE-IDX)
036800                                  TO WRK-DET-RENDA-REAL
036900     MOVE RETSERIE-DESPESA-REAL (RETSERIE-IDX)
037000                                  TO WRK-DET-DESPESA-REAL
037100     MOVE SPACES                  TO WRK-DET-MARCA
037200
037300     IF RETSERIE-IDADE (RETSERIE-IDX) EQUAL
037400                                 RETSUMRY-RETIREMENT-AGE
037500        MOVE '<-- APOSENTADORIA'  TO WRK-DET-MARCA
037600     END-IF
037700
037800     MOVE WRK-DET-LINHA           TO WRK-RETX0001A-STRING
037900     PERFORM 0900-ESCREVER-LINHA
038000     .
038100*----------------------------------------------------------------*
038200 0320-END.                      EXIT.
038300*----------------------------------------------------------------*
038400
038500*----------------------------------------------------------------*
038600*    BLOCO 4 - RESULTADOS DO MONTE CARLO
038700*----------------------------------------------------------------*
038800 0400-BLOCO-MONTE-CARLO SECTION.
038900*----------------------------------------------------------------*
039000     PERFORM 0901-ESCREVER-BRANCO
039100     MOVE 'RESULTADOS DO MONTE CARLO'  TO WRK-RETX0001A-STRING
039200     PERFORM 0900-ESCREVER-LINHA
039300     MOVE WRK-LINHA-TRACO         TO WRK-RETX0001A-STRING
039400     PERFORM 0900-ESCREVER-LINHA
039500
039600     COMPUTE WRK-PCT-1DP ROUNDED =
039700        RETSUMRY-MC-SUCCESS-RATE
039800     MOVE WRK-PCT-1DP              TO WRK-PCT-1DP-EDITADO
039900     MOVE 'TAXA DE SUCESSO (%)'     TO WRK-RV-ROTULO
040000     MOVE WRK-PCT-1DP-EDITADO       TO WRK-RV-VALOR
040100     PERFORM 0910-ESCREVER-ROTULO-VALOR
040200
040300     COMPUTE WRK-NW-INTEIRO ROUNDED = RETSUMRY-MC-MEDIAN-NW
040400     MOVE WRK-NW-INTEIRO           TO WRK-MONEY-INTEIRO-EDITADO
040500     MOVE 'PATRIMONIO MEDIANO AO FALECIMENTO'
040600                                    TO WRK-RV-ROTULO
040700     MOVE WRK-MONEY-INTEIRO-EDITADO TO WRK-RV-VALOR
040800     PERFORM 0910-ESCREVER-ROTULO-VALOR
040900
041000     COMPUTE WRK-NW-INTEIRO ROUNDED = RETSUMRY-MC-P10-NW
041100     MOVE WRK-NW-INTEIRO           TO WRK-MONEY-INTEIRO-EDITADO
041200     MOVE 'PATRIMONIO NO PERCENTIL 10'
041300                                    TO WRK-RV-ROTULO
041400     MOVE WRK-MONEY-INTEIRO-EDITADO TO WRK-RV-VALOR
041500     PERFORM 0910-ESCREVER-ROTULO-VALOR
041600     .
041700*----------------------------------------------------------------*
041800 0400-END.                      EXIT.
041900*----------------------------------------------------------------*
042000
042100*----------------------------------------------------------------*
042200*    BLOCO 5 - TABELA DE SENSIBILIDADE DA TAXA DE POUPANCA
042300*----------------------------------------------------------------*
042400 0500-BLOCO-SENSIBILIDADE SECTION.
042500*----------------------------------------------------------------*
042600     PERFORM 0901-ESCREVER-BRANCO
042700     MOVE 'SENSIBILIDADE DA TAXA DE POUPANCA'
042800                                  TO WRK-RETX0001A-STRING
042900     PERFORM 0900-ESCREVER-LINHA
043000     MOVE WRK-CAB-SENS-LINHA      TO WRK-RETX0001A-STRING
043100     PERFORM 0900-ESCREVER-LINHA
043200     MOVE WRK-LINHA-TRACO         TO WRK-RETX0001A-STRING
043300     PERFORM 0900-ESCREVER-LINHA
043400
043500     PERFORM 0510-ESCREVER-LINHA-SENS
043600        VARYING RETSENT-IDX FROM 1 BY 1
043700        UNTIL RETSENT-IDX GREATER 11
043800     .
043900*----------------------------------------------------------------*
044000 0500-END.                      EXIT.
044100*----------------------------------------------------------------*
044200
044300 0510-ESCREVER-LINHA-SENS SECTION.
044400*----------------------------------------------------------------*
044500     MOVE RETSENT-DELTA (RETSENT-IDX)    TO WRK-SENS-DELTA
044600     MOVE RETSENT-SAVING-RATE (RETSENT-IDX)
044700                                  TO WRK-SENS-TAXA
044800     MOVE RETSENT-RETIREMENT-AGE (RETSENT-IDX)
044900                                  TO WRK-SENS-IDADE
045000     MOVE RETSENT-FINAL-NW (RETSENT-IDX)
045100                                  TO WRK-SENS-PATRIMONIO
045200
045300     MOVE WRK-SENS-LINHA          TO WRK-RETX0001A-STRING
045400     PERFORM 0900-ESCREVER-LINHA
045500     .
045600*----------------------------------------------------------------*
045700 0510-END.                      EXIT.
045800*----------------------------------------------------------------*
045900
046000*----------------------------------------------------------------*
046100*    BLOCO 6 - EXPORTACAO DE PREMISSAS, RESULTADOS E NOTAS FIXAS
046200*----------------------------------------------------------------*
046300 0600-BLOCO-EXPORTACAO SECTION.
046400*----------------------------------------------------------------*
046500     PERFORM 0901-ESCREVER-BRANCO
046600     MOVE 'INPUT ASSUMPTIONS'     TO WRK-RETX0001A-STRING
046700     PERFORM 0900-ESCREVER-LINHA
046800     PERFORM 0610-EXPORTAR-PREMISSAS
046900
047000     PERFORM 0901-ESCREVER-BRANCO
047100     MOVE 'PROJECTED OUTCOMES'    TO WRK-RETX0001A-STRING
047200     PERFORM 0900-ESCREVER-LINHA
047300     PERFORM 0620-EXPORTAR-RESULTADOS
047400
047500     PERFORM 0901-ESCREVER-BRANCO
047600     MOVE 'MONTE CARLO SIMULATION RESULTS'
047700                                  TO WRK-RETX0001A-STRING
047800     PERFORM 0900-ESCREVER-LINHA
047900     PERFORM 0400-BLOCO-MONTE-CARLO
048000
048100     PERFORM 0901-ESCREVER-BRANCO
048200     MOVE 'NOTES'                 TO WRK-RETX0001A-STRING
048300     PERFORM 0900-ESCREVER-LINHA
048400     MOVE 'NO SOCIAL SECURITY OR PENSION INCOME IS ASSUMED.'
048500                                  TO WRK-RETX0001A-STRING
048600     PERFORM 0900-ESCREVER-LINHA
048700     MOVE 'ALL AMOUNTS ARE STATED IN CURRENT DOLLARS.'
048800                                  TO WRK-RETX0001A-STRING
048900     PERFORM 0900-ESCREVER-LINHA
049000     MOVE
049100     'MONTE CARLO APPLIES RANDOM VARIATION TO GROWTH/INFLATION.'
049200                                  TO WRK-RETX0001A-STRING
049300     PERFORM 0900-ESCREVER-LINHA
049400     .
049500*----------------------------------------------------------------*
049600 0600-END.                      EXIT.
049700*----------------------------------------------------------------*
049800
049900 0610-EXPORTAR-PREMISSAS SECTION.
050000*----------------------------------------------------------------*
050100     MOVE RETPARAM-STARTING-AGE   TO WRK-IDADE-EDITADA
050200     MOVE 'STARTING AGE'           TO WRK-RV-ROTULO
050300     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
050400     PERFORM 0910-ESCREVER-ROTULO-VALOR
050500
050600     MOVE RETPARAM-STARTING-FUND  TO WRK-MONEY-PEQ-COM-SINAL-ED
050700     MOVE 'STARTING FUND'          TO WRK-RV-ROTULO
050800     MOVE WRK-MONEY-PEQ-COM-SINAL-ED TO WRK-RV-VALOR
050900     PERFORM 0910-ESCREVER-ROTULO-VALOR
051000
051100     MOVE RETPARAM-STARTING-SALARY TO WRK-MONEY-PEQ-SEM-SINAL-ED
051200     MOVE 'STARTING SALARY'        TO WRK-RV-ROTULO
051300     MOVE WRK-MONEY-PEQ-SEM-SINAL-ED TO WRK-RV-VALOR
051400     PERFORM 0910-ESCREVER-ROTULO-VALOR
051500
051600     MOVE RETPARAM-NORMALIZED-SALARY-CAP
051700                             TO WRK-MONEY-PEQ-SEM-SINAL-ED
051800     MOVE 'NORMALIZED SALARY CAP'  TO WRK-RV-ROTULO
051900     MOVE WRK-MONEY-PEQ-SEM-SINAL-ED TO WRK-RV-VALOR
052000     PERFORM 0910-ESCREVER-ROTULO-VALOR
052100
052200     EVALUATE TRUE
052300        WHEN RETPARAM-MODE-EXTRA-YEARS
052400           MOVE 'EXTRA YEARS OF WORK (E)' TO WRK-RV-VALOR
052500        WHEN RETPARAM-MODE-MIN-AGE
052600           MOVE 'MINIMUM RETIREMENT AGE (M)' TO WRK-RV-VALOR
052700        WHEN OTHER
052800           MOVE SPACES              TO WRK-RV-VALOR
052900     END-EVALUATE
053000     MOVE 'RETIREMENT MODE'        TO WRK-RV-ROTULO
053100     PERFORM 0910-ESCREVER-ROTULO-VALOR
053200
053300     MOVE RETPARAM-EXTRA-YEARS-OF-WORK TO WRK-IDADE-EDITADA
053400     MOVE 'EXTRA YEARS OF WORK'    TO WRK-RV-ROTULO
053500     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
053600     PERFORM 0910-ESCREVER-ROTULO-VALOR
053700
053800     MOVE RETPARAM-MIN-RETIREMENT-AGE TO WRK-IDADE-EDITADA
053900     MOVE 'MINIMUM RETIREMENT AGE' TO WRK-RV-ROTULO
054000     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
054100     PERFORM 0910-ESCREVER-ROTULO-VALOR
054200
054300     MOVE RETPARAM-SAVING-RATE    TO WRK-PCT-2DP-EDITADO
054400     MOVE 'DEFAULT SAVINGS RATE (%)' TO WRK-RV-ROTULO
054500     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
054600     PERFORM 0910-ESCREVER-ROTULO-VALOR
054700
054800     MOVE RETPARAM-SAVINGS-GROWTH TO WRK-PCT-2DP-SIGNADO-EDITADO
054900     MOVE 'SAVINGS GROWTH (%)'     TO WRK-RV-ROTULO
055000     MOVE WRK-PCT-2DP-SIGNADO-EDITADO TO WRK-RV-VALOR
055100     PERFORM 0910-ESCREVER-ROTULO-VALOR
055200
055300     MOVE RETPARAM-RETIREMENT-GROWTH
055400                             TO WRK-PCT-2DP-SIGNADO-EDITADO
055500     MOVE 'RETIREMENT GROWTH (%)'  TO WRK-RV-ROTULO
055600     MOVE WRK-PCT-2DP-SIGNADO-EDITADO TO WRK-RV-VALOR
055700     PERFORM 0910-ESCREVER-ROTULO-VALOR
055800
055900     MOVE RETPARAM-WITHDRAWAL-RATE TO WRK-PCT-2DP-EDITADO
056000     MOVE 'INITIAL WITHDRAWAL RATE (%)' TO WRK-RV-ROTULO
056100     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
056200     PERFORM 0910-ESCREVER-ROTULO-VALOR
056300
056400     MOVE RETPARAM-RAISE-RATE     TO WRK-PCT-2DP-EDITADO
056500     MOVE 'STANDARD RAISE RATE (%)' TO WRK-RV-ROTULO
056600     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
056700     PERFORM 0910-ESCREVER-ROTULO-VALOR
056800
056900     MOVE RETPARAM-EMERGENCY-FUND-PCT TO WRK-PCT-2DP-EDITADO
057000     MOVE 'EMERGENCY FUND SPENDING (%)' TO WRK-RV-ROTULO
057100     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
057200     PERFORM 0910-ESCREVER-ROTULO-VALOR
057300
057400     MOVE RETPARAM-RETIREMENT-SPEND TO WRK-MONEY-PEQ-SEM-SINAL-ED
057500     MOVE 'RETIREMENT TARGET SPEND' TO WRK-RV-ROTULO
057600     MOVE WRK-MONEY-PEQ-SEM-SINAL-ED TO WRK-RV-VALOR
057700     PERFORM 0910-ESCREVER-ROTULO-VALOR
057800
057900     MOVE RETPARAM-EXTRA-EXPENSE  TO WRK-MONEY-PEQ-SEM-SINAL-ED
058000     MOVE 'EXTRA EXPENSE (5-YEAR BLOCK)' TO WRK-RV-ROTULO
058100     MOVE WRK-MONEY-PEQ-SEM-SINAL-ED TO WRK-RV-VALOR
058200     PERFORM 0910-ESCREVER-ROTULO-VALOR
058300     MOVE RETPARAM-RETIREMENT-TAX TO WRK-PCT-2DP-EDITADO
058400     MOVE 'RETIREMENT TAX (%)'     TO WRK-RV-ROTULO
058500     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
058600     PERFORM 0910-ESCREVER-ROTULO-VALOR
058700     MOVE RETPARAM-FINAL-AGE      TO WRK-IDADE-EDITADA
058800     MOVE 'FINAL AGE'              TO WRK-RV-ROTULO
058900     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
059000     PERFORM 0910-ESCREVER-ROTULO-VALOR
059100
059200     MOVE RETPARAM-INFLATION      TO WRK-PCT-2DP-EDITADO
059300     MOVE 'INFLATION (%)'          TO WRK-RV-ROTULO
059400     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
059500     PERFORM 0910-ESCREVER-ROTULO-VALOR
059600
059700     PERFORM 0611-EXPORTAR-TABELA-REAJUSTES
059800     PERFORM 0612-EXPORTAR-TABELA-POUPANCA-VAR
059900     .
060000*----------------------------------------------------------------*
060100 0610-END.                      EXIT.
060200*----------------------------------------------------------------*
060300
060400*----------------------------------------------------------------*
060500*    14/05/2026 OAR CHAMADO 0781 - TABELA DE REAJUSTES SALARIAIS
060600*    (RETPARAM-UPGRADE); SEM LINHAS QUANDO A TABELA ESTA VAZIA.
060700*----------------------------------------------------------------*
060800 0611-EXPORTAR-TABELA-REAJUSTES SECTION.
060900*----------------------------------------------------------------*
061000     IF RETPARAM-UPGRADE-COUNT GREATER ZEROS
061100        PERFORM 0613-ESCREVER-LINHA-REAJUSTE
061200           VARYING WRK-IND-UPG FROM 1 BY 1
061300           UNTIL WRK-IND-UPG GREATER RETPARAM-UPGRADE-COUNT
061400     END-IF
061500     .
061600*----------------------------------------------------------------*
061700 0611-END.                      EXIT.
061800*----------------------------------------------------------------*
061900
062000*----------------------------------------------------------------*
062100*    14/05/2026 OAR CHAMADO 0781 - TABELA DE POUPANCA VARIAVEL
062200*    (RETPARAM-VAR-RATE); SEM LINHAS QUANDO A TABELA ESTA VAZIA.
062300*----------------------------------------------------------------*
062400 0612-EXPORTAR-TABELA-POUPANCA-VAR SECTION.
062500*----------------------------------------------------------------*
062600     IF RETPARAM-VAR-RATE-COUNT GREATER ZEROS
062700        PERFORM 0614-ESCREVER-LINHA-POUPANCA-VAR
062800           VARYING WRK-IND-VSR FROM 1 BY 1
062900           UNTIL WRK-IND-VSR GREATER RETPARAM-VAR-RATE-COUNT
063000     END-IF
063100     .
063200*----------------------------------------------------------------*
063300 0612-END.                      EXIT.
063400*----------------------------------------------------------------*
063500
063600 0613-ESCREVER-LINHA-REAJUSTE SECTION.
063700*----------------------------------------------------------------*
063800     MOVE WRK-IND-UPG              TO WRK-IND-TABELA-EDITADO
063900
064000     MOVE RETPARAM-UPG-AGE (WRK-IND-UPG) TO WRK-IDADE-EDITADA
064100     STRING 'SALARY UPGRADE '      DELIMITED BY SIZE
064200            WRK-IND-TABELA-EDITADO DELIMITED BY SIZE
064300            ' AGE'                 DELIMITED BY SIZE
064400            INTO WRK-RV-ROTULO
064500     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
064600     PERFORM 0910-ESCREVER-ROTULO-VALOR
064700
064800     EVALUATE TRUE
064900        WHEN RETPARAM-UPG-IS-RAISE (WRK-IND-UPG)
065000           MOVE 'RAISE (%)'        TO WRK-RV-VALOR
065100        WHEN RETPARAM-UPG-IS-ABSOLUTE (WRK-IND-UPG)
065200           MOVE 'ABSOLUTE ($)'     TO WRK-RV-VALOR
065300        WHEN OTHER
065400           MOVE SPACES             TO WRK-RV-VALOR
065500     END-EVALUATE
065600     STRING 'SALARY UPGRADE '      DELIMITED BY SIZE
065700            WRK-IND-TABELA-EDITADO DELIMITED BY SIZE
065800            ' TYPE'                DELIMITED BY SIZE
065900            INTO WRK-RV-ROTULO
066000     PERFORM 0910-ESCREVER-ROTULO-VALOR
066100
066200     MOVE RETPARAM-UPG-VALUE (WRK-IND-UPG)
066300                             TO WRK-MONEY-PEQ-SEM-SINAL-ED
066400     STRING 'SALARY UPGRADE '      DELIMITED BY SIZE
066500            WRK-IND-TABELA-EDITADO DELIMITED BY SIZE
066600            ' VALUE'               DELIMITED BY SIZE
066700            INTO WRK-RV-ROTULO
066800     MOVE WRK-MONEY-PEQ-SEM-SINAL-ED TO WRK-RV-VALOR
066900     PERFORM 0910-ESCREVER-ROTULO-VALOR
067000     .
067100*----------------------------------------------------------------*
067200 0613-END.                      EXIT.
067300*----------------------------------------------------------------*
067400
067500 0614-ESCREVER-LINHA-POUPANCA-VAR SECTION.
067600*----------------------------------------------------------------*
067700     MOVE WRK-IND-VSR              TO WRK-IND-TABELA-EDITADO
067800
067900     MOVE RETPARAM-VSR-AGE (WRK-IND-VSR) TO WRK-IDADE-EDITADA
068000     STRING 'VARIABLE SAVINGS RATE ' DELIMITED BY SIZE
068100            WRK-IND-TABELA-EDITADO   DELIMITED BY SIZE
068200            ' AGE'                   DELIMITED BY SIZE
068300            INTO WRK-RV-ROTULO
068400     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
068500     PERFORM 0910-ESCREVER-ROTULO-VALOR
068600
068700     MOVE RETPARAM-VSR-RATE (WRK-IND-VSR) TO WRK-PCT-2DP-EDITADO
068800     STRING 'VARIABLE SAVINGS RATE ' DELIMITED BY SIZE
068900            WRK-IND-TABELA-EDITADO   DELIMITED BY SIZE
069000            ' RATE (%)'              DELIMITED BY SIZE
069100            INTO WRK-RV-ROTULO
069200     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
069300     PERFORM 0910-ESCREVER-ROTULO-VALOR
069400     .
069500*----------------------------------------------------------------*
069600 0614-END.                      EXIT.
069700*----------------------------------------------------------------*
069800
069900 0620-EXPORTAR-RESULTADOS SECTION.
070000*----------------------------------------------------------------*
070100     MOVE RETSUMRY-RETIREMENT-AGE TO WRK-IDADE-EDITADA
070200     MOVE 'RETIREMENT AGE'         TO WRK-RV-ROTULO
070300     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
070400     PERFORM 0910-ESCREVER-ROTULO-VALOR
070500
070600     MOVE RETSUMRY-YEARS-TO-RETIRE TO WRK-IDADE-EDITADA
070700     MOVE 'YEARS TO RETIREMENT'    TO WRK-RV-ROTULO
070800     MOVE WRK-IDADE-EDITADA        TO WRK-RV-VALOR
070900     PERFORM 0910-ESCREVER-ROTULO-VALOR
071000
071100     MOVE RETSUMRY-AVG-WDRL-RATE  TO WRK-PCT-2DP-EDITADO
071200     MOVE 'AVERAGE WITHDRAWAL RATE (%)' TO WRK-RV-ROTULO
071300     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
071400     PERFORM 0910-ESCREVER-ROTULO-VALOR
071500
071600     MOVE RETSUMRY-FINAL-NET-WORTH TO WRK-MONEY-GRANDE-EDITADO
071700     MOVE 'FINAL NET WORTH'        TO WRK-RV-ROTULO
071800     MOVE WRK-MONEY-GRANDE-EDITADO TO WRK-RV-VALOR
071900     PERFORM 0910-ESCREVER-ROTULO-VALOR
072000
072100     COMPUTE WRK-FATOR-2DP ROUNDED = RETSUMRY-INFLATION-FACTOR
072200     MOVE WRK-FATOR-2DP            TO WRK-PCT-2DP-EDITADO
072300     MOVE 'INFLATION FACTOR'       TO WRK-RV-ROTULO
072400     MOVE WRK-PCT-2DP-EDITADO      TO WRK-RV-VALOR
072500     PERFORM 0910-ESCREVER-ROTULO-VALOR
072600     .
072700*----------------------------------------------------------------*
072800 0620-END.                      EXIT.
072900*----------------------------------------------------------------*
073000
073100*----------------------------------------------------------------*
073200*    ROTINAS COMUNS DE GRAVACAO
073300*----------------------------------------------------------------*
073400 0900-ESCREVER-LINHA SECTION.
073500*----------------------------------------------------------------*
073600     WRITE WRK-RETX0001A-REGISTRO
073700     ADD 1                        TO WRK-IND-LINHA
073800     .
073900*----------------------------------------------------------------*
074000 0900-END.                      EXIT.
074100*----------------------------------------------------------------*
074200
074300 0901-ESCREVER-BRANCO SECTION.
074400*----------------------------------------------------------------*
074500     MOVE WRK-LINHA-BRANCO        TO WRK-RETX0001A-STRING
074600     PERFORM 0900-ESCREVER-LINHA
074700     .
074800*----------------------------------------------------------------*
074900 0901-END.                      EXIT.
075000*----------------------------------------------------------------*
075100
075200 0910-ESCREVER-ROTULO-VALOR SECTION.
075300*----------------------------------------------------------------*
075400     MOVE WRK-ROTULO-VALOR-LINHA  TO WRK-RETX0001A-STRING
075500     PERFORM 0900-ESCREVER-LINHA
075600     MOVE SPACES                  TO WRK-RV-ROTULO
075700     MOVE SPACES                  TO WRK-RV-VALOR
075800     .
075900*----------------------------------------------------------------*
076000 0910-END.                      EXIT.
076100*----------------------------------------------------------------*
076200
076300 0099-FECHAR-ARQUIVO SECTION.
076400*----------------------------------------------------------------*
076500     CLOSE RETX0001A-SAIDA
076600     .
076700*----------------------------------------------------------------*
076800 0099-END.                      EXIT.
076900*----------------------------------------------------------------*
077000
077100*----------------------------------------------------------------*
077200*    DEVOLVE O CONTROLE AO CHAMADOR
077300*----------------------------------------------------------------*
077400 9999-FINALIZAR SECTION.
077500*----------------------------------------------------------------*
077600     GOBACK
077700     .
077800*----------------------------------------------------------------*
077900 9999-END.                      EXIT.
078000*----------------------------------------------------------------*
