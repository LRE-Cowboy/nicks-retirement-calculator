000100*================================================================*
000200* DESCRICAO..: BOOK DA TABELA DE SENSIBILIDADE DA POUPANCA
000300* PROGRAMADOR: M. AZEVEDO - COBOL DICAS
000400* DATA.......: 14/03/2011
000500* TAMANHO....: OCCURS 11 (DELTA -5 A +5 PONTOS PERCENTUAIS)
000600*----------------------------------------------------------------*
000700* RETSENT-DELTA            = VARIACAO DA TAXA DE POUPANCA
000800* RETSENT-SAVING-RATE       = TAXA DE POUPANCA AJUSTADA (CLAMP)
000900* RETSENT-RETIREMENT-AGE     = IDADE DE APOSENTADORIA SOB A TAXA
001000* RETSENT-FINAL-NW            = PATRIMONIO FINAL SOB A TAXA
001100*================================================================*
001200 01  RETSENT-TABELA.
001300  05  RETSENT-LINHA OCCURS 11 TIMES
001400                    INDEXED BY RETSENT-IDX.
001500   10 RETSENT-DELTA                PIC S9(02).
001600   10 RETSENT-SAVING-RATE           PIC 9(03)V99.
001700   10 RETSENT-RETIREMENT-AGE         PIC 9(03).
001800   10 RETSENT-FINAL-NW                PIC S9(11)V99.
001900  05  FILLER                          PIC X(04).
